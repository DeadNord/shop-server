000100******************************************************************
000200* ENT-LKUP                                                        
000300* ENTITY LOOKUP UTILITY -- KEYED MASTER ACCESS RULES              
000400******************************************************************
000500 IDENTIFICATION DIVISION.                                         
000600 PROGRAM-ID. ENT-LKUP.                                            
000700 AUTHOR. B KELLGREN.                                              
000800 INSTALLATION. PBS DATA CENTER.                                   
000900 DATE-WRITTEN. 1988-02-15.                                        
001000 DATE-COMPILED.                                                   
001100 SECURITY.  UNCLASSIFIED -- PBS INTERNAL USE ONLY.                
001200******************************************************************
001300* CHANGE LOG                                                      
001400******************************************************************
001500* 1988-02-15 BK  000000  INITIAL VERSION -- SPLIT OUT OF          
001600*                        USR-MGR SO EVERY MASTER LOOKUP GOES      
001700*                        THROUGH ONE "EXACTLY ONE MATCH OR        
001800*                        ERROR" ROUTINE.                          
001900* 1991-07-09 PBK 004417  ADDED FIND-PRODUCT -- SHOP/PRODUCT       
002000*                        INVENTORY WENT LIVE THIS RELEASE.        
002100* 1994-10-03 SSV 006102  DUPLICATE KEYS NO LONGER ABEND THE       
002200*                        LOOKUP -- FIRST OCCURRENCE IS USED,      
002300*                        PER OPS REQUEST AFTER THE WALLET         
002400*                        FILE DUP-KEY INCIDENT.                   
002500* 1998-12-01 PBK 007744  Y2K REVIEW -- NO DATE FIELDS IN THIS     
002600*                        PROGRAM, NO CHANGE REQUIRED.             
002700* 2003-05-20 SSV 008810  FIND-WALLET NOW SEARCHES BY OWNER-ID     
002800*                        INSTEAD OF WALLET-ID, TO MATCH THE       
002900*                        WAY USR-MGR ACTUALLY NEEDS IT.           
003000* 2011-01-14 BK  009920  LK-FOUND-IX ADDED SO THE CALLER CAN      
003100*                        UPDATE THE MATCHED ROW IN PLACE.         
003200******************************************************************
003300 ENVIRONMENT DIVISION.                                            
003400 CONFIGURATION SECTION.                                           
003500 SOURCE-COMPUTER.  PBS-9000.                                      
003600 OBJECT-COMPUTER.  PBS-9000.                                      
003700 SPECIAL-NAMES.                                                   
003800     C01 IS TOP-OF-FORM.                                          
003900 INPUT-OUTPUT SECTION.                                            
004000 FILE-CONTROL.                                                    
004100******************************************************************
004200 DATA DIVISION.                                                   
004300 FILE SECTION.                                                    
004400******************************************************************
004500 WORKING-STORAGE SECTION.
004600* STANDALONE LOOKUP COUNTER -- NOT PART OF ANY GROUP, SO IT
004700* GETS ITS OWN 77-LEVEL ENTRY.  BUMPED ONCE PER CALL, FOR
004800* WHOEVER NEEDS TO SEE HOW HARD THIS SUBPROGRAM IS WORKED.
004900 77  WS-LOOKUP-COUNT            PIC S9(07) COMP VALUE ZERO.
005000* GENERIC SWITCHES
005100 01  WS-SWITCHES.
005200     05  WS-SHOP-FOUND-SW        PIC X(01) VALUE "N".
005300         88  WS-SHOP-FOUND           VALUE "Y".
005400     05  FILLER                  PIC X(01).
005500* FLAT-IMAGE VIEW OF WS-SWITCHES -- KEPT SO A DUMP OF THIS AREA
005600* SHOWS UP AS ONE READABLE FIELD INSTEAD OF A LOOSE 01 GROUP.
005700 01  WS-SWITCHES-R REDEFINES WS-SWITCHES.
005800     05  WS-SW-IMAGE             PIC X(02).
005900* LAST FUNCTION CODE PROCESSED -- KEPT FOR WHEN SOMEONE NEEDS     
006000* TO EYEBALL A CORE DUMP TO SEE WHAT THIS CALL WAS DOING.         
006100 01  WS-WORK-CODES.                                               
006200     05  WS-LAST-FUNCTION        PIC X(12) VALUE SPACES.          
006300     05  FILLER                  PIC X(08).                       
006400 01  WS-WORK-CODES-R REDEFINES WS-WORK-CODES.                     
006500     05  WS-WC-IMAGE             PIC X(20).                       
006600******************************************************************
006700 LINKAGE SECTION.                                                 
006800* FUNCTION CODE AND KEY FIELDS PASSED BY THE CALLER               
006900 01  LK-PARMS.                                                    
007000     05  LK-FUNCTION             PIC X(12).                       
007100         88  LK-FIND-USER        VALUE "FIND-USER".               
007200         88  LK-FIND-WALLET      VALUE "FIND-WALLET".             
007300         88  LK-FIND-PRODUCT     VALUE "FIND-PRODUCT".            
007400     05  LK-KEY-USER-ID          PIC 9(06).                       
007500     05  LK-KEY-SHOP-ID          PIC 9(06).                       
007600     05  LK-KEY-PRODUCT-NAME     PIC X(20).                       
007700     05  LK-RESULT               PIC X(12).                       
007800         88  LK-FOUND            VALUE "FOUND".                   
007900         88  LK-NOT-FOUND        VALUE "NOT-FOUND".               
008000         88  LK-SHOP-NOT-FOUND   VALUE "SHOP-NOT-FND".            
008100     05  LK-FOUND-IX             PIC S9(05) COMP.                 
008200     05  FILLER                  PIC X(04).                       
008300* FLAT-IMAGE VIEW OF THE PARAMETER AREA -- SAME IDEA AS THE       
008400* REDEFINES IN USR-MGR AND POST-TRANS, FOR WHEN A DUMP OF THIS    
008500* AREA NEEDS TO BE EYEBALLED AS ONE STRING.                       
008600 01  LK-PARMS-R REDEFINES LK-PARMS.                               
008700     05  LK-PR-IMAGE             PIC X(61).                       
008800 COPY COPYLIB-TABLES.CPY.                                         
008900******************************************************************
009000 PROCEDURE DIVISION USING LK-PARMS, MASTER-TABLES.                
009100 0000-ENT-LKUP.
009200     ADD 1 TO WS-LOOKUP-COUNT
009300     MOVE "NOT-FOUND"      TO LK-RESULT
009400     MOVE LK-FUNCTION      TO WS-LAST-FUNCTION                    
009500     MOVE ZERO             TO LK-FOUND-IX                         
009600                                                                  
009700     EVALUATE TRUE                                                
009800         WHEN LK-FIND-USER                                        
009900             PERFORM A0100-FIND-USER THRU A9999-EXIT              
010000         WHEN LK-FIND-WALLET                                      
010100             PERFORM B0100-FIND-WALLET THRU B9999-EXIT            
010200         WHEN LK-FIND-PRODUCT                                     
010300             PERFORM C0100-FIND-PRODUCT THRU C9999-EXIT           
010400         WHEN OTHER                                               
010500             MOVE "NOT-FOUND" TO LK-RESULT                        
010600     END-EVALUATE                                                 
010700                                                                  
010800     EXIT PROGRAM                                                 
010900     .                                                            
011000******************************************************************
011100* A0100-FIND-USER -- LOCATE A USER ROW BY USER-ID.                
011200* EXACTLY ONE MATCH IS REQUIRED; ZERO MATCHES LEAVES              
011300* LK-RESULT AT "NOT-FOUND" (SET IN 0000-ENT-LKUP).  WHEN A        
011400* MASTER FILE CARRIES A DUPLICATE KEY THE LOAD-TIME DUP-KEY       
011500* CHECK IN POST-TRANS ALREADY LOGGED IT, SO HERE WE JUST          
011600* TAKE THE FIRST OCCURRENCE, AS PER THE 1994-10-03 CHANGE.        
011700 A0100-FIND-USER.
011800* AT END LEAVES LK-RESULT UNTOUCHED -- THE NOT-FOUND DEFAULT IS
011900* SET BY THE CALLER BEFORE THIS PARAGRAPH IS EVER PERFORMED, SO
012000* THE SEARCH ONLY HAS TO HANDLE THE FOUND CASE.
012100     SET USER-TBL-IX TO 1
012200     SEARCH USER-TBL-ROW
012300         AT END
012400             NEXT SENTENCE
012500         WHEN UT-USER-ID (USER-TBL-IX) = LK-KEY-USER-ID
012600          AND NOT UT-USER-DELETED (USER-TBL-IX)
012700             SET LK-FOUND-IX TO USER-TBL-IX
012800             SET LK-FOUND TO TRUE
012900     END-SEARCH
013000     .
013100 A9999-EXIT.                                                      
013200     EXIT.                                                        
013300******************************************************************
013400* B0100-FIND-WALLET -- LOCATE A WALLET ROW BY OWNER-ID.           
013500* USED BOTH FOR A USER'S OWN WALLET (DEPO, BUY) AND FOR A         
013600* SHOP'S WALLET (BUY, CREDIT SIDE) -- THE CALLER PASSES THE       
013700* OWNER ID EITHER WAY IN LK-KEY-USER-ID.                          
013800 B0100-FIND-WALLET.
013900* SAME LINEAR SEARCH SHAPE AS A0100-FIND-USER -- THE WALLET
014000* TABLE IS SMALL ENOUGH THAT AN INDEXED OR SORTED-KEY LOOKUP
014100* HAS NEVER BEEN WORTH THE EXTRA CODE.
014200     SET WALLET-TBL-IX TO 1
014300     SEARCH WALLET-TBL-ROW
014400         AT END
014500             NEXT SENTENCE
014600         WHEN WT-OWNER-ID (WALLET-TBL-IX) = LK-KEY-USER-ID
014700          AND NOT WT-DELETED (WALLET-TBL-IX)
014800             SET LK-FOUND-IX TO WALLET-TBL-IX
014900             SET LK-FOUND TO TRUE
015000     END-SEARCH
015100     .
015200 B9999-EXIT.                                                      
015300     EXIT.                                                        
015400******************************************************************
015500* C0100-FIND-PRODUCT -- LOCATE A PRODUCT ROW BY SHOP-ID AND       
015600* PRODUCT-NAME.  IF THE SHOP-ID DOES NOT OCCUR AT ALL THE         
015700* CALLER NEEDS NO-SUCH-SHOP RATHER THAN NO-SUCH-PRODUCT, SO       
015800* THE SHOP IS CHECKED FIRST, IN ITS OWN PASS OVER THE TABLE.      
015900 C0100-FIND-PRODUCT.
016000* FIRST PASS ONLY CHECKS THE SHOP-ID, NOT THE PRODUCT NAME, SO
016100* WS-SHOP-FOUND-SW CAN DISTINGUISH "SHOP NEVER HEARD OF" FROM
016200* "SHOP EXISTS BUT DOESN'T CARRY THAT PRODUCT".
016300     MOVE "N" TO WS-SHOP-FOUND-SW
016400     SET PRODUCT-TBL-IX TO 1
016500     SEARCH PRODUCT-TBL-ROW
016600         AT END
016700             NEXT SENTENCE
016800         WHEN PT-SHOP-ID (PRODUCT-TBL-IX) = LK-KEY-SHOP-ID
016900             SET WS-SHOP-FOUND TO TRUE
017000     END-SEARCH
017100
017200* SECOND PASS RE-SEARCHES FROM THE TOP FOR THE SHOP-ID/PRODUCT-
017300* NAME PAIR TOGETHER -- A SECOND SEARCH RATHER THAN CONTINUING
017400* THE FIRST, SINCE COBOL SEARCH HAS NO "RESUME FROM HERE".
017500     IF NOT WS-SHOP-FOUND
017600         SET LK-SHOP-NOT-FOUND TO TRUE
017700     ELSE
017800         SET PRODUCT-TBL-IX TO 1
017900         SEARCH PRODUCT-TBL-ROW
018000             AT END
018100                 NEXT SENTENCE
018200             WHEN PT-SHOP-ID (PRODUCT-TBL-IX) = LK-KEY-SHOP-ID
018300              AND PT-PRODUCT-NAME (PRODUCT-TBL-IX)
018400                                  = LK-KEY-PRODUCT-NAME
018500                 SET LK-FOUND-IX TO PRODUCT-TBL-IX
018600                 SET LK-FOUND TO TRUE
018700         END-SEARCH
018800     END-IF
018900     .
019000 C9999-EXIT.                                                      
019100     EXIT.                                                        
019200