000100******************************************************************
000200*  TRANSACTION RECORD LAYOUT                                      
000300*                                                                 
000400*  ONE ROW PER NIGHTLY TRANSACTION -- A DEPOSIT, A PURCHASE       
000500*  OR A DELETE-USER REQUEST.  TR-SHOP-ID AND TR-PRODUCT ARE       
000600*  ONLY MEANINGFUL WHEN TR-TYPE IS "BUY ".                        
000700******************************************************************
000800 01  TRANS-REC.                                                   
000900     05  TR-TYPE                     PIC X(04).                   
001000         88  TR-IS-DEPOSIT           VALUE "DEPO".                
001100         88  TR-IS-PURCHASE          VALUE "BUY ".                
001200         88  TR-IS-DELETE-USER       VALUE "DELU".                
001300     05  TR-USER-ID                  PIC 9(06).                   
001400     05  TR-SHOP-ID                  PIC 9(06).                   
001500     05  TR-PRODUCT                  PIC X(20).                   
001600     05  TR-AMOUNT                   PIC S9(07).                  
001700     05  FILLER                      PIC X(37).                   
