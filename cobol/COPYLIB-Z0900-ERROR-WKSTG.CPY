000100******************************************************************
000200*  WORKING STORAGE FOR THE Z0900 DATA-EXCEPTION LOGGER            
000300*                                                                 
000400*  PUT THIS FILE IN THE COPYLIB DIRECTORY.                        
000500*  INCLUDE WITH: "COPY Z0900-ERROR-WKSTG." IN WORKING-STORAGE.    
000600*                                                                 
000700*  1998-11-06 PBK  Y2K REVIEW -- NO 2-DIGIT YEARS IN THIS AREA,
000800*                   NO CHANGE REQUIRED.
000900*  2012-09-18 JWN 010560 -- WR-DUP-KEY-MESSAGE WAS RUNNING 17
001000*    BYTES OVER WC-LOG-TEXT, SILENTLY CLIPPING WC-MSG-SRCFILE
001100*    OFF EVERY LOGGED LINE.  TABLE-NAME AND SOURCE-FILE NAMES
001200*    NEVER RUN LONGER THAN "PRODUCT-TBL" (11) OR "WALLETIN" (8)
001300*    SO BOTH FIELDS ARE CUT BACK TO FIT, AND THE "DUP KEY:"
001400*    LABEL NO LONGER CARRIES A TRAILING PAD BYTE.
001500******************************************************************
001600 01  WC-LOG-TEXT                 PIC X(80) VALUE SPACE.
001700 01  WR-DUP-KEY-MESSAGE.
001800     05  FILLER                  PIC X(08) VALUE "DUP KEY:".
001900     05  WC-MSG-TABLE            PIC X(11) VALUE SPACE.
002000     05  FILLER                  PIC X(01) VALUE "|".
002100     05  WC-MSG-KEY              PIC X(20) VALUE SPACE.
002200     05  FILLER                  PIC X(01) VALUE "|".
002300     05  WC-MSG-PARA             PIC X(30) VALUE SPACE.
002400     05  FILLER                  PIC X(01) VALUE "|".
002500     05  WC-MSG-SRCFILE          PIC X(08) VALUE SPACE.
002600