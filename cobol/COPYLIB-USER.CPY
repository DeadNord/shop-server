000100******************************************************************
000200*  USER MASTER RECORD LAYOUT                                      
000300*                                                                 
000400*  ONE ROW PER REGISTERED SHOP USER (CUSTOMER, MERCHANT OR        
000500*  ADMINISTRATOR).  EVERY USER OWNS EXACTLY ONE WALLET; THE       
000600*  WALLET NUMBER IS CARRIED HERE SO THE WALLET MASTER CAN BE      
000700*  FOUND WITHOUT A SEPARATE CROSS-REFERENCE FILE.                 
000800******************************************************************
000900 01  USER-REC.                                                    
001000     05  USER-ID                     PIC 9(06).                   
001100     05  USER-NAME                   PIC X(20).                   
001200     05  USER-EMAIL                  PIC X(30).                   
001300     05  USER-ROLE                   PIC X(10).                   
001400         88  USER-ROLE-ADMIN         VALUE "ADMIN     ".          
001500         88  USER-ROLE-CUSTOMER      VALUE "CUSTOMER  ".          
001600         88  USER-ROLE-MERCHANT      VALUE "MERCHANT  ".          
001700     05  USER-WALLET-ID              PIC 9(06).                   
001800     05  FILLER                      PIC X(08).                   
