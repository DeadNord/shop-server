000100******************************************************************
000200*  REJECT OUTPUT RECORD LAYOUT                                    
000300*                                                                 
000400*  CARRIES THE FULL TRANSACTION IMAGE PLUS A REASON CODE SO       
000500*  A REJECTED ITEM CAN BE CORRECTED AND RESUBMITTED WITHOUT       
000600*  RE-KEYING THE WHOLE TRANSACTION.                               
000700******************************************************************
000800 01  REJECT-REC.                                                  
000900     05  RJ-TRANS-IMAGE.                                          
001000         10  RJ-TYPE                 PIC X(04).                   
001100         10  RJ-USER-ID              PIC 9(06).                   
001200         10  RJ-SHOP-ID              PIC 9(06).                   
001300         10  RJ-PRODUCT              PIC X(20).                   
001400         10  RJ-AMOUNT               PIC S9(07).                  
001500         10  FILLER                  PIC X(37).                   
001600     05  RJ-REASON                   PIC X(20).                   
001700         88  RJ-NO-SUCH-USER                                      
001800             VALUE "NO-SUCH-USER        ".                        
001900         88  RJ-NO-SUCH-SHOP                                      
002000             VALUE "NO-SUCH-SHOP        ".                        
002100         88  RJ-NO-SUCH-PRODUCT                                   
002200             VALUE "NO-SUCH-PRODUCT     ".                        
002300         88  RJ-INSUFFICIENT-STOCK                                
002400             VALUE "INSUFFICIENT-STOCK  ".                        
002500         88  RJ-INSUFFICIENT-FUNDS                                
002600             VALUE "INSUFFICIENT-FUNDS  ".                        
002700         88  RJ-BAD-TRAN-TYPE                                     
002800             VALUE "BAD-TRAN-TYPE       ".                        
