000100******************************************************************
000200*  BUCKET (PURCHASE HISTORY) OUTPUT RECORD LAYOUT                 
000300*                                                                 
000400*  ONE ROW WRITTEN TO BUCKETOUT FOR EVERY POSTED PURCHASE.        
000500******************************************************************
000600 01  BUCKET-REC.                                                  
000700     05  BK-USER-ID                  PIC 9(06).                   
000800     05  BK-PRODUCT                  PIC X(20).                   
000900     05  BK-UNIT-PRICE               PIC S9(07)V99.               
001000     05  BK-QTY                      PIC S9(07).                  
001100     05  BK-TOTAL-COST               PIC S9(09)V99.               
001200     05  FILLER                      PIC X(07).                   
