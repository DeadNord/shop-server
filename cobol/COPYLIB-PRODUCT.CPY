000100******************************************************************
000200*  SHOP PRODUCT INVENTORY RECORD LAYOUT                           
000300*                                                                 
000400*  ONE ROW PER PRODUCT CARRIED BY A SHOP.  KEYED BY SHOP-ID       
000500*  PLUS PRODUCT-NAME -- THERE IS NO SEPARATE PRODUCT NUMBER       
000600*  IN THIS RELEASE.                                               
000700******************************************************************
000800 01  PRODUCT-REC.                                                 
000900     05  SHOP-ID                     PIC 9(06).                   
001000     05  PRODUCT-NAME                PIC X(20).                   
001100     05  PRODUCT-PRICE               PIC S9(07)V99.               
001200     05  PRODUCT-QTY                 PIC S9(07).                  
001300     05  FILLER                      PIC X(18).                   
