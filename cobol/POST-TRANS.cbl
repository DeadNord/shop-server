000100******************************************************************
000200* POST-TRANS                                                      
000300* NIGHTLY WALLET POSTING RUN -- MAIN DRIVER                       
000400******************************************************************
000500 IDENTIFICATION DIVISION.                                         
000600 PROGRAM-ID. POST-TRANS.                                          
000700 AUTHOR. B KELLGREN.                                              
000800 INSTALLATION. PBS DATA CENTER.                                   
000900 DATE-WRITTEN. 1988-01-20.                                        
001000 DATE-COMPILED.                                                   
001100 SECURITY.  UNCLASSIFIED -- PBS INTERNAL USE ONLY.                
001200******************************************************************
001300* CHANGE LOG                                                      
001400******************************************************************
001500* 1988-01-20 BK  000000  INITIAL VERSION -- REPLACES THE          
001600*                        OVER-THE-COUNTER POSTING LEDGER          
001700*                        WITH A NIGHTLY BATCH RUN.                
001800* 1991-07-09 PBK 004417  ADDED PRODIN/PRODOUT AND THE BUY         
001900*                        TRANSACTION -- SHOP/PRODUCT              
002000*                        INVENTORY WENT LIVE THIS RELEASE.        
002100* 1994-10-03 SSV 006102  MASTER LOAD NOW DETECTS DUPLICATE        
002200*                        KEYS AND LOGS THEM INSTEAD OF            
002300*                        ABENDING -- SEE THE WALLET FILE          
002400*                        DUP-KEY INCIDENT WRITE-UP.               
002500* 1996-02-14 BK  006650  ADDED BUCKETOUT -- FINANCE WANTS A       
002600*                        MACHINE-READABLE RECORD OF EVERY         
002700*                        POSTED PURCHASE, SEPARATE FROM THE       
002800*                        PRINTED REPORT.                          
002900* 1998-12-01 PBK 007744  Y2K REVIEW -- WS-DATE-WORK EXPANDED      
003000*                        TO CCYYMMDD.  REPORT HEADING NOW         
003100*                        PRINTS THE FULL FOUR-DIGIT YEAR.         
003200* 2003-05-20 SSV 008810  CONTROL TOTALS AND REJECT COUNTS         
003300*                        BROKEN OUT OF THE OLD ONE-LINE           
003400*                        TRAILER INTO THE SUMMARY SECTION.        
003500******************************************************************
003600* 2012-06-11 JWN 010410  BUCKET PRICE CAME OUT WRONG ON EVERY     
003700*                        PURCHASE EXCEPT THE LAST PRODUCT ROW     
003800*                        READ FROM PRODIN -- C0110-BUCKET-AND-    
003900*                        PRINT WAS STARTING THE PRODUCT SEARCH    
004000*                        AT PRODUCT-TBL-COUNT INSTEAD OF 1, SO    
004100*                        SEARCH (WHICH SCANS FORWARD ONLY) NEVER  
004200*                        REACHED EARLIER ROWS.  NOW STARTS AT 1,  
004300*                        SAME AS B0130-LOAD-PRODUCTS.
004400* 2012-09-04 JWN 010533  ITEM-LEVEL REPORT NOW PRINTS A LINE
004500*                        FOR EVERY POSTED TRANSACTION, NOT JUST
004600*                        A PURCHASE -- AUDIT ASKED WHY A
004700*                        DEPOSIT OR A DELETE-USER NEVER SHOWED
004800*                        UP ANYWHERE ON THE PRINTED REPORT.
004900*                        RPT-DETAIL-LINE PICKS UP TYPE, SHOP
005000*                        AND THE RESULTING WALLET BALANCE,
005100*                        THE LATTER HANDED BACK BY USR-MGR IN
005200*                        LK-POSTED-BALANCE.  C0110 NOW ONLY
005300*                        WRITES THE BUCKET RECORD; THE DETAIL
005400*                        LINE MOVED TO ITS OWN PARAGRAPH,
005500*                        C0120, CALLED FOR EVERY POSTED TYPE.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.                                           
005800 SOURCE-COMPUTER.  PBS-9000.                                      
005900 OBJECT-COMPUTER.  PBS-9000.                                      
006000 SPECIAL-NAMES.                                                   
006100     C01 IS TOP-OF-FORM.                                          
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400* THE FOUR MASTER/TRANSACTION INPUT FILES READ AT THE TOP OF
006500* THE RUN.  EVERY ONE CARRIES ITS OWN FILE-STATUS FIELD SO
006600* F0100 AND THE ABEND HANDLING CAN REPORT EXACTLY WHICH FILE
006700* WENT BAD.
006800     SELECT USERIN    ASSIGN TO USERIN
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS USERIN-FS.
007100* USERIN AND WALLETIN ARE SEPARATE FILES SINCE A SHOP HAS A
007200* WALLET BUT NO USER RECORD.
007300     SELECT WALLETIN  ASSIGN TO WALLETIN
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WALLETIN-FS.
007600     SELECT PRODIN    ASSIGN TO PRODIN
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS PRODIN-FS.
007900* THE NIGHT'S WORK -- EVERY DEPOSIT, PURCHASE AND DELETE-USER
008000* TO BE APPLIED TO THE MASTERS LOADED ABOVE.
008100     SELECT TRANIN    ASSIGN TO TRANIN
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS TRANIN-FS.
008400* THE THREE REWRITTEN MASTERS, PLUS THE BUCKET, REJECT AND
008500* REPORT OUTPUTS -- ALL OPENED OUTPUT IN A0100 AND CLOSED IN
008600* F0100.
008700     SELECT USEROUT   ASSIGN TO USEROUT
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS USEROUT-FS.
009000     SELECT WALLETOUT ASSIGN TO WALLETOUT
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WALLETOUT-FS.
009300     SELECT PRODOUT   ASSIGN TO PRODOUT
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS PRODOUT-FS.
009600* FINANCE'S MACHINE-READABLE PURCHASE FEED (1996-02-14).
009700     SELECT BUCKETOUT ASSIGN TO BUCKETOUT
009800         ORGANIZATION IS SEQUENTIAL
009900         FILE STATUS IS BUCKETOUT-FS.
010000* REJECTED TRANSACTIONS -- SEE COPYLIB-REJECT.CPY FOR THE
010100* LAYOUT AND THE SIX REJECT REASONS.
010200     SELECT REJECTOUT ASSIGN TO REJECTOUT
010300         ORGANIZATION IS SEQUENTIAL
010400         FILE STATUS IS REJECTOUT-FS.
010500* THE PRINTED POSTING REPORT.
010600     SELECT RPTOUT    ASSIGN TO RPTOUT
010700         ORGANIZATION IS SEQUENTIAL
010800         FILE STATUS IS RPTOUT-FS.
010900******************************************************************
011000 DATA DIVISION.                                                   
011100 FILE SECTION.
011200* THE FOUR MASTER/TRANSACTION INPUTS.  RECORD LAYOUTS LIVE IN
011300* THE COPYLIB SO USR-MGR AND ENT-LKUP CAN SHARE THE SAME FIELD
011400* NAMES AGAINST THE SAME PHYSICAL FILES.
011500 FD  USERIN.
011600 COPY COPYLIB-USER.CPY.
011700 FD  WALLETIN.
011800 COPY COPYLIB-WALLET.CPY.
011900 FD  PRODIN.
012000 COPY COPYLIB-PRODUCT.CPY.
012100 FD  TRANIN.
012200 COPY COPYLIB-TRANS.CPY.
012300* THE THREE REWRITTEN MASTERS.  THESE ARE PLAIN PIC X RECORDS,
012400* NOT COPYBOOK LAYOUTS -- D0100 MOVES EACH FIELD OUT OF THE
012500* IN-MEMORY TABLE AND INTO THE MATCHING FD RECORD (SEE
012600* COPYLIB-USER.CPY ETC. FOR THE ACTUAL FIELD BREAKOUT, DONE IN
012700* WORKING STORAGE VIA THE MASTER-TABLES COPYBOOK).
012800 FD  USEROUT.
012900 01  USEROUT-REC                    PIC X(80).
013000 FD  WALLETOUT.
013100 01  WALLETOUT-REC                  PIC X(40).
013200 FD  PRODOUT.
013300 01  PRODOUT-REC                    PIC X(60).
013400* ONE BUCKET RECORD PER POSTED PURCHASE -- FINANCE'S MACHINE-
013500* READABLE FEED, ADDED 1996-02-14 (SEE CHANGE LOG).
013600 FD  BUCKETOUT.
013700 COPY COPYLIB-BUCKET.CPY.
013800* REJECTED TRANSACTIONS, ONE RECORD PER REJECT, LAID OUT BY
013900* COPYLIB-REJECT.CPY (SEE ITS RJ-REASON 88-LEVELS FOR THE FULL
014000* LIST OF REJECT CAUSES).
014100 FD  REJECTOUT.
014200 01  REJECTOUT-REC                  PIC X(100).
014300* THE PRINTED REPORT -- HEADING, COLUMN LINE, ONE DETAIL LINE
014400* PER POSTED TRANSACTION, A BLANK SEPARATOR, AND THE CONTROL-
014500* TOTALS SUMMARY AT THE FOOT.  ALL FIVE RECORD TYPES ARE 132
014600* BYTES WIDE TO MATCH THE PRINTER'S CARRIAGE-CONTROL CONVENTION.
014700 FD  RPTOUT.
014800* THE FIVE PRINT LINES.  ALL FIVE ARE 132 BYTES WIDE, PADDED
014900* WITH A TRAILING FILLER, TO MATCH THE PRINTER'S LINE WIDTH --
015000* EVEN RPT-SUMMARY-LINE, WHICH ONLY EVER USES THE FIRST 56
015100* POSITIONS.
015200 01  RPT-HEADING-LINE.
015300     05  RH-TITLE                PIC X(40).
015400     05  FILLER                  PIC X(10).
015500     05  RH-LIT-DATE             PIC X(05).
015600     05  RH-RUN-DATE             PIC X(10).
015700     05  FILLER                  PIC X(67).
015800* 2012-09-04 JWN 010533 -- TYPE, SHOP AND BALANCE COLUMNS
015900*   ADDED SO EVERY POSTED TRANSACTION TYPE HAS SOMEWHERE TO
016000*   PRINT, NOT JUST A PURCHASE.
016100 01  RPT-COLUMN-LINE.
016200     05  RC-LIT-0                PIC X(04) VALUE "TYPE".
016300     05  FILLER                  PIC X(03).
016400     05  RC-LIT-1                PIC X(04) VALUE "USER".
016500     05  FILLER                  PIC X(05).
016600     05  RC-LIT-1B               PIC X(04) VALUE "SHOP".
016700     05  FILLER                  PIC X(05).
016800     05  RC-LIT-2                PIC X(08) VALUE "PRODUCT".
016900     05  FILLER                  PIC X(14).
017000     05  RC-LIT-3                PIC X(04) VALUE "QTY".
017100     05  FILLER                  PIC X(05).
017200     05  RC-LIT-4                PIC X(09) VALUE "UNIT PRC".
017300     05  FILLER                  PIC X(03).
017400     05  RC-LIT-5                PIC X(09) VALUE "AMOUNT".
017500     05  FILLER                  PIC X(07).
017600     05  RC-LIT-6                PIC X(07) VALUE "BALANCE".
017700     05  FILLER                  PIC X(41).
017800* ONE LINE PER POSTED TRANSACTION.  COLUMN WIDTHS AND SPACING
017900* LINE UP WITH RC-LIT-0 THROUGH RC-LIT-6 ABOVE -- SHOP/
018000* PRODUCT/QTY/UNIT-PRICE ARE BLANK ON ANYTHING BUT A PURCHASE.
018100 01  RPT-DETAIL-LINE.
018200     05  RD-TYPE                 PIC X(04).
018300     05  FILLER                  PIC X(03).
018400     05  RD-USER-ID              PIC 9(06).
018500     05  FILLER                  PIC X(03).
018600     05  RD-SHOP-ID              PIC 9(06).
018700     05  FILLER                  PIC X(03).
018800     05  RD-PRODUCT              PIC X(20).
018900     05  FILLER                  PIC X(02).
019000     05  RD-QTY                  PIC ZZZZZZ9.
019100     05  FILLER                  PIC X(02).
019200     05  RD-UNIT-PRICE           PIC ZZZ,ZZ9.99.
019300     05  FILLER                  PIC X(02).
019400     05  RD-EXT-COST             PIC ZZZ,ZZZ,ZZ9.99.
019500     05  FILLER                  PIC X(02).
019600     05  RD-WALLET-BALANCE       PIC ZZZ,ZZZ,ZZ9.99.
019700     05  FILLER                  PIC X(34).
019800 01  RPT-SUMMARY-LINE.
019900     05  RS-LABEL                PIC X(30).                       
020000     05  RS-VALUE                PIC ZZZ,ZZZ,ZZ9.99.              
020100     05  FILLER                  PIC X(88).                       
020200 01  RPT-BLANK-LINE.                                              
020300     05  FILLER                  PIC X(132) VALUE SPACES.         
020400******************************************************************
020500 WORKING-STORAGE SECTION.
020600* STANDALONE COUNTERS -- NOT PART OF ANY GROUP, SO THEY GET
020700* THEIR OWN 77-LEVEL ENTRIES INSTEAD OF SITTING UNDER AN 01.
020800 77  WS-LINES-PER-PAGE          PIC S9(03) COMP VALUE 55.
020900 77  WS-DUP-KEY-COUNT           PIC S9(05) COMP VALUE ZERO.
021000 COPY COPYLIB-Z0900-ERROR-WKSTG.CPY.
021100* FILE STATUS FIELDS -- ONE PER FILE, SO THE ABEND PARAGRAPH      
021200* CAN REPORT EXACTLY WHICH FILE WENT BAD.                         
021300 01  WS-FILE-STATUS-FIELDS.                                       
021400     05  USERIN-FS               PIC XX.                          
021500         88  USERIN-SUCCESSFUL       VALUE "00".                  
021600         88  USERIN-EOF              VALUE "10".                  
021700     05  WALLETIN-FS             PIC XX.                          
021800         88  WALLETIN-SUCCESSFUL     VALUE "00".                  
021900         88  WALLETIN-EOF            VALUE "10".                  
022000     05  PRODIN-FS               PIC XX.                          
022100         88  PRODIN-SUCCESSFUL       VALUE "00".                  
022200         88  PRODIN-EOF              VALUE "10".                  
022300     05  TRANIN-FS               PIC XX.                          
022400         88  TRANIN-SUCCESSFUL       VALUE "00".                  
022500         88  TRANIN-EOF              VALUE "10".                  
022600     05  USEROUT-FS              PIC XX.                          
022700         88  USEROUT-SUCCESSFUL      VALUE "00".                  
022800     05  WALLETOUT-FS            PIC XX.                          
022900         88  WALLETOUT-SUCCESSFUL    VALUE "00".                  
023000     05  PRODOUT-FS              PIC XX.                          
023100         88  PRODOUT-SUCCESSFUL      VALUE "00".                  
023200     05  BUCKETOUT-FS            PIC XX.                          
023300         88  BUCKETOUT-SUCCESSFUL    VALUE "00".                  
023400     05  REJECTOUT-FS            PIC XX.                          
023500         88  REJECTOUT-SUCCESSFUL    VALUE "00".                  
023600     05  RPTOUT-FS               PIC XX.                          
023700         88  RPTOUT-SUCCESSFUL       VALUE "00".                  
023800                                                                  
023900     05  FILLER                  PIC X(02).                       
024000* END-OF-FILE SWITCHES FOR THE FOUR INPUT FILES.                  
024100 01  WS-SWITCHES.                                                 
024200     05  WS-EOF-USERIN-SW        PIC X(01) VALUE "N".             
024300         88  WS-EOF-USERIN           VALUE "Y".                   
024400     05  WS-EOF-WALLETIN-SW      PIC X(01) VALUE "N".             
024500         88  WS-EOF-WALLETIN         VALUE "Y".                   
024600     05  WS-EOF-PRODIN-SW        PIC X(01) VALUE "N".             
024700         88  WS-EOF-PRODIN           VALUE "Y".                   
024800     05  WS-EOF-TRANIN-SW        PIC X(01) VALUE "N".             
024900         88  WS-EOF-TRANIN           VALUE "Y".                   
025000     05  FILLER                  PIC X(01).                       
025100                                                                  
025200* RUN DATE -- ACCEPTED FROM THE SYSTEM CLOCK AT START-UP AND      
025300* PRINTED ON THE REPORT HEADING.  REDEFINED BELOW SO THE          
025400* CENTURY, YEAR, MONTH AND DAY CAN BE EDITED SEPARATELY.          
025500 01  WS-DATE-WORK.                                                
025600     05  WS-DATE-CCYYMMDD        PIC 9(08).                       
025700     05  FILLER                  PIC X(01).                       
025800 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.                       
025900     05  WS-DATE-CC              PIC 9(02).                       
026000     05  WS-DATE-YY              PIC 9(02).                       
026100     05  WS-DATE-MM              PIC 9(02).                       
026200     05  WS-DATE-DD              PIC 9(02).                       
026300 01  WS-DATE-EDIT-WORK.                                           
026400     05  WS-DE-MM                PIC 9(02).                       
026500     05  FILLER                  PIC X(01) VALUE "/".             
026600     05  WS-DE-DD                PIC 9(02).                       
026700     05  FILLER                  PIC X(01) VALUE "/".             
026800     05  WS-DE-CCYY              PIC 9(04).                       
026900                                                                  
027000* LOAD-TIME KEY-COMPARE WORK AREA -- HOLDS THE KEY JUST           
027100* READ FROM A MASTER FILE SO B0110/B0120/B0130 CAN SEARCH         
027200* THE TABLE FOR A DUPLICATE BEFORE ADDING THE ROW.                
027300 01  WS-KEY-COMPARE-WORK.                                         
027400     05  WS-PREV-KEY-NUMERIC     PIC 9(06).                       
027500     05  FILLER                  PIC X(01).                       
027600 01  WS-KEY-COMPARE-WORK-R REDEFINES WS-KEY-COMPARE-WORK.         
027700     05  WS-PREV-KEY-ALPHA       PIC X(06).                       
027800                                                                  
027900* REPORT LINE COUNTERS AND PAGE CONTROL.  THE PAGE-SIZE LIMIT
028000* IS WS-LINES-PER-PAGE, A 77-LEVEL UP AT THE TOP OF THIS
028100* SECTION -- IT IS A STANDALONE CONSTANT, NOT PART OF THIS
028200* RUNNING-COUNTER GROUP.
028300 01  WS-RPT-CONTROLS.
028400     05  WS-LINE-COUNT           PIC S9(03) COMP.
028500     05  WS-PAGE-COUNT           PIC S9(03) COMP VALUE ZERO.
028600     05  FILLER                  PIC X(01).
028700 01  WS-RPT-CONTROLS-R REDEFINES WS-RPT-CONTROLS.
028800     05  WS-RC-FILLER            PIC X(07).
028900******************************************************************
029000* SET BY USR-MGR ON EACH CALL TO SAY WHETHER THE TRANSACTION
029100* JUST PASSED WAS POSTED OR REJECTED.
029200 01  LK-REJECT-SEEN                  PIC X(01).
029300     88  LK-WAS-REJECTED             VALUE "Y".
029400     88  LK-WAS-POSTED               VALUE "N".
029500* SET BY USR-MGR ON EACH CALL TO THE WALLET BALANCE LEFT
029600* BEHIND BY THE TRANSACTION, FOR C0120 TO PRINT.
029700 01  LK-POSTED-BALANCE               PIC S9(09)V99.
029800* 2012-09-18 JWN 010560 -- REJECT-REC BELONGS HERE, NOT ONLY
029900*   IN USR-MGR'S LINKAGE -- C0100 MOVES IT STRAIGHT TO
030000*   REJECTOUT-REC AND THE COMPILER NEVER CAUGHT THE MISSING
030100*   COPY BECAUSE THE CALL STATEMENT DOESN'T CHECK OPERAND
030200*   DECLARATIONS AGAINST THE CALLEE.
030300 COPY COPYLIB-REJECT.CPY.
030400 COPY COPYLIB-TABLES.CPY.
030500 COPY COPYLIB-CONTROLS.CPY.
030600******************************************************************
030700 PROCEDURE DIVISION.
030800* 0000-POST-TRANS -- THE WHOLE RUN IN SIX STEPS: OPEN AND
030900* ZERO (A0100), HEADING (E0050), LOAD MASTERS (B0100), POST
031000* TRANSACTIONS (C0100), REWRITE MASTERS (D0100), SUMMARY AND
031100* CLOSE (E0100/F0100).  EACH STEP IS A SEPARATE PARAGRAPH
031200* RANGE SO A FUTURE CHANGE TO ONE STEP CANNOT ACCIDENTALLY
031300* FALL THROUGH INTO THE NEXT.
031400 0000-POST-TRANS.
031500     PERFORM A0100-INITIALIZE THRU A9999-EXIT
031600     PERFORM E0050-PRINT-HEADING THRU E0050-EXIT
031700     PERFORM B0100-LOAD-MASTERS THRU B9999-EXIT
031800     PERFORM C0100-POST-TRANSACTIONS THRU C9999-EXIT
031900     PERFORM D0100-WRITE-MASTERS THRU D9999-EXIT
032000     PERFORM E0100-PRINT-REPORT THRU E9999-EXIT
032100     PERFORM F0100-CLOSE-DOWN THRU F9999-EXIT
032200     STOP RUN
032300     .
032400******************************************************************
032500* A0100-INITIALIZE -- OPEN EVERY FILE, ZERO THE CONTROL
032600* TOTALS AND TABLE COUNTS, AND PICK UP TODAY'S RUN DATE.
032700 A0100-INITIALIZE.
032800* INPUT FILES FIRST, THEN OUTPUT -- SAME ORDER AS THE SELECT
032900* CLAUSES ABOVE, SO A MISSING DD CARD SHOWS UP AGAINST THE
033000* RIGHT FILE-STATUS FIELD IF THE OPEN FAILS.
033100     OPEN INPUT  USERIN
033200     OPEN INPUT  WALLETIN
033300     OPEN INPUT  PRODIN
033400     OPEN INPUT  TRANIN
033500     OPEN OUTPUT USEROUT
033600     OPEN OUTPUT WALLETOUT
033700     OPEN OUTPUT PRODOUT
033800     OPEN OUTPUT BUCKETOUT
033900     OPEN OUTPUT REJECTOUT
034000     OPEN OUTPUT RPTOUT
034100
034200* TABLE OCCURRENCE COUNTS -- ZEROED HERE SO A RERUN IN THE
034300* SAME REGION DOESN'T INHERIT A COUNT LEFT OVER FROM A PRIOR
034400* ABEND.
034500     MOVE ZERO TO USER-TBL-COUNT
034600     MOVE ZERO TO WALLET-TBL-COUNT
034700     MOVE ZERO TO PRODUCT-TBL-COUNT
034800
034900* CONTROL-TOTALS GROUP -- EVERY COUNTER PRINTED ON THE SUMMARY
035000* SECTION STARTS AT ZERO; SEE COPYLIB-CONTROLS.CPY FOR WHAT
035100* EACH ONE MEANS.
035200     MOVE ZERO TO CT-TRANS-READ
035300     MOVE ZERO TO CT-TRANS-POSTED
035400     MOVE ZERO TO CT-TRANS-REJECTED
035500     MOVE ZERO TO CT-RJ-NO-SUCH-USER
035600     MOVE ZERO TO CT-RJ-NO-SUCH-SHOP
035700     MOVE ZERO TO CT-RJ-NO-SUCH-PRODUCT
035800     MOVE ZERO TO CT-RJ-INSUFF-STOCK
035900     MOVE ZERO TO CT-RJ-INSUFF-FUNDS
036000     MOVE ZERO TO CT-RJ-BAD-TRAN-TYPE
036100     MOVE ZERO TO CT-TOTAL-DEPOSITED
036200     MOVE ZERO TO CT-TOTAL-PURCHASE-VALUE
036300     MOVE ZERO TO CT-USERS-DELETED
036400     MOVE ZERO TO CT-WALLETS-DELETED
036500
036600* RUN DATE FOR THE REPORT HEADING -- PULLED FROM THE SYSTEM
036700* CLOCK, NOT FROM A TRANSACTION, SINCE THE HEADING REPORTS
036800* WHEN THE JOB RAN, NOT WHAT DATE IS IN THE INPUT.  SPLIT OUT
036900* VIA WS-DATE-WORK-R, THEN RE-ASSEMBLED MM/DD/CCYY FOR DISPLAY
037000* (1998-12-01 Y2K FIX -- FULL FOUR-DIGIT YEAR).
037100     ACCEPT WS-DATE-CCYYMMDD FROM DATE YYYYMMDD
037200     MOVE WS-DATE-MM  TO WS-DE-MM
037300     MOVE WS-DATE-DD  TO WS-DE-DD
037400     MOVE WS-DATE-CC  TO WS-DE-CCYY (1:2)
037500     MOVE WS-DATE-YY  TO WS-DE-CCYY (3:2)
037600     .
037700 A9999-EXIT.                                                      
037800     EXIT.                                                        
037900******************************************************************
038000* B0100-LOAD-MASTERS -- READ USERIN, WALLETIN AND PRODIN          
038100* ENTIRELY INTO THE IN-MEMORY TABLES BEFORE ANY TRANSACTION       
038200* IS TOUCHED.  A DUPLICATE KEY IS LOGGED AND THE SECOND           
038300* OCCURRENCE IS DROPPED -- IT DOES NOT STOP THE RUN.              
038400 B0100-LOAD-MASTERS.                                              
038500     PERFORM B0110-LOAD-USERS   THRU B0110-EXIT                   
038600     PERFORM B0120-LOAD-WALLETS THRU B0120-EXIT                   
038700     PERFORM B0130-LOAD-PRODUCTS THRU B0130-EXIT                  
038800     .                                                            
038900 B9999-EXIT.                                                      
039000     EXIT.                                                        
039100******************************************************************
039200* B0110-LOAD-USERS -- ONE PASS, ONE RECORD AT A TIME, UNTIL
039300* USERIN RUNS OUT.  THE SEARCH DOES DOUBLE DUTY: ITS "AT END"
039400* LEG IS ACTUALLY THE NORMAL CASE (KEY NOT SEEN BEFORE -- ADD
039500* A NEW ROW); ITS "WHEN" LEG IS THE EXCEPTION (KEY ALREADY IN
039600* THE TABLE -- LOG IT AND DROP THE SECOND OCCURRENCE).
039700 B0110-LOAD-USERS.
039800     READ USERIN
039900         AT END SET WS-EOF-USERIN TO TRUE
040000         GO TO B0110-EXIT
040100     END-READ
040200* TABLE IS UNSORTED SO THE DUP CHECK HAS TO SCAN THE WHOLE
040300* THING EVERY TIME -- ACCEPTABLE HERE SINCE THE USER FILE IS
040400* SMALL AND THIS ONLY RUNS AT LOAD TIME, ONCE PER RUN.
040500     SET USER-TBL-IX TO 1
040600     SEARCH USER-TBL-ROW
040700         AT END
040800             ADD 1 TO USER-TBL-COUNT
040900             SET USER-TBL-IX TO USER-TBL-COUNT
041000             MOVE USER-ID    TO UT-USER-ID (USER-TBL-IX)
041100             MOVE USER-NAME  TO UT-USER-NAME (USER-TBL-IX)
041200             MOVE USER-EMAIL TO UT-USER-EMAIL (USER-TBL-IX)
041300             MOVE USER-ROLE  TO UT-USER-ROLE (USER-TBL-IX)
041400             MOVE USER-WALLET-ID TO
041500                 UT-USER-WALLET-ID (USER-TBL-IX)
041600             MOVE "N" TO UT-USER-DELETED-SW (USER-TBL-IX)
041700         WHEN UT-USER-ID (USER-TBL-IX) = USER-ID
041800             MOVE "USER-TBL"  TO WC-MSG-TABLE
041900             MOVE USER-ID     TO WC-MSG-KEY
042000             MOVE "B0110-LOAD-USERS" TO WC-MSG-PARA
042100             MOVE "USERIN"  TO WC-MSG-SRCFILE
042200             PERFORM Z0900-DUP-KEY-WARNING THRU Z0900-EXIT
042300     END-SEARCH
042400     GO TO B0110-LOAD-USERS
042500     .
042600 B0110-EXIT.
042700     EXIT.
042800******************************************************************
042900* B0120-LOAD-WALLETS -- SAME SHAPE AS B0110, KEYED ON
043000* WALLET-ID INSTEAD OF USER-ID.  A WALLET ROW SERVES EITHER A
043100* USER OR A SHOP -- WT-OWNER-TYPE TELLS THEM APART -- BUT BOTH
043200* KINDS LOAD THROUGH THIS ONE PARAGRAPH SINCE WALLETIN CARRIES
043300* BOTH IN ONE FILE.
043400 B0120-LOAD-WALLETS.
043500* READ-AND-TEST LOOP, SAME SHAPE AS B0110.
043600     READ WALLETIN
043700         AT END SET WS-EOF-WALLETIN TO TRUE
043800         GO TO B0120-EXIT
043900     END-READ
044000     SET WALLET-TBL-IX TO 1
044100* NEW WALLET-ID GOES IN AS A FRESH ROW, DELETED-SWITCH FORCED
044200* TO "N" SO A REUSED ROW FROM A PRIOR RUN CANNOT LEAK A STALE
044300* DELETE FLAG INTO THIS RUN'S TABLE.
044400     SEARCH WALLET-TBL-ROW
044500         AT END
044600             ADD 1 TO WALLET-TBL-COUNT
044700             SET WALLET-TBL-IX TO WALLET-TBL-COUNT
044800             MOVE WALLET-ID  TO WT-WALLET-ID (WALLET-TBL-IX)
044900             MOVE WALLET-OWNER-ID TO
045000                 WT-OWNER-ID (WALLET-TBL-IX)
045100             MOVE WALLET-OWNER-TYPE TO
045200                 WT-OWNER-TYPE (WALLET-TBL-IX)
045300             MOVE WALLET-BALANCE TO
045400                 WT-BALANCE (WALLET-TBL-IX)
045500             MOVE "N" TO WT-DELETED-SW (WALLET-TBL-IX)
045600         WHEN WT-WALLET-ID (WALLET-TBL-IX) = WALLET-ID
045700             MOVE "WALLET-TBL" TO WC-MSG-TABLE
045800             MOVE WALLET-ID    TO WC-MSG-KEY
045900             MOVE "B0120-LOAD-WALLETS" TO WC-MSG-PARA
046000             MOVE "WALLETIN" TO WC-MSG-SRCFILE
046100             PERFORM Z0900-DUP-KEY-WARNING THRU Z0900-EXIT
046200     END-SEARCH
046300     GO TO B0120-LOAD-WALLETS
046400     .
046500 B0120-EXIT.
046600     EXIT.
046700******************************************************************
046800* B0130-LOAD-PRODUCTS -- SAME SHAPE AGAIN, KEYED ON THE
046900* COMPOUND SHOP-ID/PRODUCT-NAME PAIR SINCE TWO DIFFERENT SHOPS
047000* CAN SELL A PRODUCT WITH THE SAME NAME -- THAT IS NOT A
047100* DUPLICATE, ONLY A MATCH ON BOTH FIELDS IS.
047200 B0130-LOAD-PRODUCTS.
047300* READ-AND-TEST, SAME AS B0110/B0120 -- LOOP BACK VIA GO TO AT
047400* THE BOTTOM RATHER THAN AN IN-LINE PERFORM.
047500     READ PRODIN
047600         AT END SET WS-EOF-PRODIN TO TRUE
047700         GO TO B0130-EXIT
047800     END-READ
047900     SET PRODUCT-TBL-IX TO 1
048000* NEW ROW ON AT-END (NO MATCH FOUND); A MATCH ON THE WHEN
048100* CLAUSE MEANS THIS SHOP/PRODUCT PAIR IS ALREADY IN THE
048200* TABLE -- LOG IT AND DROP THE SECOND OCCURRENCE ON THE FLOOR.
048300     SEARCH PRODUCT-TBL-ROW
048400         AT END
048500             ADD 1 TO PRODUCT-TBL-COUNT
048600             SET PRODUCT-TBL-IX TO PRODUCT-TBL-COUNT
048700             MOVE SHOP-ID    TO PT-SHOP-ID (PRODUCT-TBL-IX)
048800             MOVE PRODUCT-NAME TO
048900                 PT-PRODUCT-NAME (PRODUCT-TBL-IX)
049000             MOVE PRODUCT-PRICE TO
049100                 PT-PRICE (PRODUCT-TBL-IX)
049200             MOVE PRODUCT-QTY TO PT-QTY (PRODUCT-TBL-IX)
049300         WHEN PT-SHOP-ID (PRODUCT-TBL-IX) = SHOP-ID
049400          AND PT-PRODUCT-NAME (PRODUCT-TBL-IX) = PRODUCT-NAME
049500             MOVE "PRODUCT-TBL" TO WC-MSG-TABLE
049600             MOVE SHOP-ID       TO WC-MSG-KEY
049700             MOVE "B0130-LOAD-PRODUCTS" TO WC-MSG-PARA
049800             MOVE "PRODIN"  TO WC-MSG-SRCFILE
049900             PERFORM Z0900-DUP-KEY-WARNING THRU Z0900-EXIT
050000     END-SEARCH
050100     GO TO B0130-LOAD-PRODUCTS
050200     .                                                            
050300 B0130-EXIT.                                                      
050400     EXIT.                                                        
050500******************************************************************
050600* C0100-POST-TRANSACTIONS -- READ TRANIN AND CALL USR-MGR
050700* ONCE PER RECORD.  USR-MGR POSTS THE MASTERS IN PLACE AND
050800* HANDS BACK A POSTED RECORD (BUCKETED IF A PURCHASE, AND IN
050900* ANY CASE PRINTED) OR A REJECT RECORD (WRITTEN TO REJECTOUT).
051000* 2012-09-04 JWN 010533 -- NOW CALLS C0120 FOR EVERY POSTED
051100* TYPE, NOT JUST A PURCHASE; SEE C0110 AND C0120 BELOW.
051200 C0100-POST-TRANSACTIONS.
051300* READ-AND-TEST, SAME PATTERN AS THE B0100 LOAD LOOPS, BUT NO
051400* DUPLICATE-KEY CHECK -- A TRANSACTION FILE HAS NO KEY OF ITS
051500* OWN, JUST A SEQUENCE OF EVENTS TO APPLY IN ORDER.
051600     READ TRANIN
051700         AT END SET WS-EOF-TRANIN TO TRUE
051800         GO TO C9999-EXIT
051900     END-READ
052000     ADD 1 TO CT-TRANS-READ
052100* USR-MGR DOES ALL THE ACTUAL WORK -- VALIDATES THE TRANSACTION
052200* AGAINST THE IN-MEMORY MASTERS, POSTS IT IF GOOD, AND HANDS
052300* BACK EITHER A REJECT-REC OR AN UPDATED LK-POSTED-BALANCE PLUS
052400* BUMPED CONTROL-TOTALS.  MASTER-TABLES IS PASSED BY REFERENCE
052500* SO USR-MGR'S UPDATES ARE VISIBLE HERE WITHOUT A SEPARATE MOVE.
052600     CALL "USR-MGR" USING TRANS-REC, REJECT-REC,
052700-        LK-REJECT-SEEN, LK-POSTED-BALANCE, MASTER-TABLES,
052800-        CONTROL-TOTALS
052900     IF LK-WAS-REJECTED
053000         WRITE REJECTOUT-REC FROM REJECT-REC
053100     ELSE
053200         ADD 1 TO CT-TRANS-POSTED
053300         PERFORM C0110-WRITE-BUCKET-RECORD THRU C0110-EXIT
053400         PERFORM C0120-PRINT-DETAIL-LINE THRU C0120-EXIT
053500     END-IF
053600     GO TO C0100-POST-TRANSACTIONS
053700     .
053800 C9999-EXIT.
053900     EXIT.
054000******************************************************************
054100* C0110-WRITE-BUCKET-RECORD -- ONLY A PURCHASE PRODUCES A
054200* BUCKET RECORD; A DEPOSIT OR DELETE-USER HAS NO PURCHASE
054300* HISTORY TO CARRY FORWARD.
054400 C0110-WRITE-BUCKET-RECORD.
054500     IF NOT TR-IS-PURCHASE
054600         GO TO C0110-EXIT
054700     END-IF
054800
054900     MOVE TR-USER-ID  TO BK-USER-ID
055000     MOVE TR-PRODUCT  TO BK-PRODUCT
055100* 2012-06-11 JWN 010410 -- SEARCH SCANS FORWARD ONLY, SO THE
055200* INDEX MUST START AT 1, NOT AT PRODUCT-TBL-COUNT.
055300     SET PRODUCT-TBL-IX TO 1
055400     SEARCH PRODUCT-TBL-ROW
055500         AT END NEXT SENTENCE
055600         WHEN PT-SHOP-ID (PRODUCT-TBL-IX) = TR-SHOP-ID
055700          AND PT-PRODUCT-NAME (PRODUCT-TBL-IX) = TR-PRODUCT
055800             MOVE PT-PRICE (PRODUCT-TBL-IX) TO BK-UNIT-PRICE
055900     END-SEARCH
056000     MOVE TR-AMOUNT TO BK-QTY
056100     COMPUTE BK-TOTAL-COST = BK-UNIT-PRICE * BK-QTY
056200     WRITE BUCKET-REC
056300     .
056400 C0110-EXIT.
056500     EXIT.
056600******************************************************************
056700* C0120-PRINT-DETAIL-LINE -- ONE REPORT LINE FOR EVERY POSTED
056800* TRANSACTION, WHATEVER ITS TYPE.  SHOP, PRODUCT, QUANTITY AND
056900* UNIT PRICE ARE ONLY MEANINGFUL ON A PURCHASE -- SAME RULE
057000* COPYLIB-TRANS.CPY DOCUMENTS FOR TR-SHOP-ID/TR-PRODUCT -- SO
057100* THEY ARE LEFT BLANK FOR A DEPOSIT OR A DELETE-USER.  THE
057200* AMOUNT COLUMN DOES DOUBLE DUTY AS EXTENDED COST ON A
057300* PURCHASE AND AS THE DEPOSIT AMOUNT ON A DEPOSIT.  THE
057400* BALANCE COLUMN COMES STRAIGHT FROM LK-POSTED-BALANCE, WHICH
057500* USR-MGR SETS ON EVERY CALL.
057600 C0120-PRINT-DETAIL-LINE.
057700* CLEAR THE WHOLE LINE FIRST SO A DEPOSIT OR DELETE-USER LINE
057800* DOES NOT CARRY STALE SHOP/PRODUCT DATA LEFT OVER FROM THE
057900* PRIOR PURCHASE LINE.
058000     MOVE SPACES         TO RPT-DETAIL-LINE
058100     MOVE TR-TYPE        TO RD-TYPE
058200     MOVE TR-USER-ID     TO RD-USER-ID
058300     MOVE LK-POSTED-BALANCE TO RD-WALLET-BALANCE
058400
058500* SHOP/PRODUCT/QTY/PRICE/EXTENDED-COST COLUMNS -- PURCHASE ONLY.
058600     IF TR-IS-PURCHASE
058700         MOVE TR-SHOP-ID     TO RD-SHOP-ID
058800         MOVE BK-PRODUCT     TO RD-PRODUCT
058900         MOVE BK-QTY         TO RD-QTY
059000         MOVE BK-UNIT-PRICE  TO RD-UNIT-PRICE
059100         MOVE BK-TOTAL-COST  TO RD-EXT-COST
059200     END-IF
059300* THE SAME EXTENDED-COST COLUMN CARRIES THE DEPOSIT AMOUNT ON
059400* A DEPOSIT LINE -- THERE IS NO SEPARATE DEPOSIT-AMOUNT COLUMN
059500* ON THE REPORT.
059600     IF TR-IS-DEPOSIT
059700         MOVE TR-AMOUNT      TO RD-EXT-COST
059800     END-IF
059900
060000     PERFORM E0110-WRITE-DETAIL-LINE THRU E0110-EXIT
060100     .
060200 C0120-EXIT.
060300     EXIT.
060400******************************************************************
060500* D0100-WRITE-MASTERS -- REWRITE THE THREE MASTER FILES FROM      
060600* THE UPDATED IN-MEMORY TABLES.  A ROW MARKED DELETED IS          
060700* DROPPED FROM THE NEW MASTER RATHER THAN WRITTEN.                
060800 D0100-WRITE-MASTERS.                                             
060900     PERFORM D0110-WRITE-USERS   THRU D0110-EXIT                  
061000     PERFORM D0120-WRITE-WALLETS THRU D0120-EXIT                  
061100     PERFORM D0130-WRITE-PRODUCTS THRU D0130-EXIT                 
061200     .                                                            
061300 D9999-EXIT.                                                      
061400     EXIT.                                                        
061500******************************************************************
061600* D0110-WRITE-USERS -- WALKS THE WHOLE USER-TBL FROM ROW 1,
061700* REWRITING EVERY ROW THAT IS NOT DELU-MARKED.  A DELETED ROW
061800* IS SIMPLY SKIPPED, NOT WRITTEN WITH A TOMBSTONE FLAG --
061900* USEROUT CARRIES NO DELETED-INDICATOR BYTE OF ITS OWN, SO THE
062000* ONLY WAY A DELETED USER DROPS OUT OF THE MASTER IS BY NEVER
062100* BEING WRITTEN BACK.
062200 D0110-WRITE-USERS.
062300     SET USER-TBL-IX TO 1
062400     .
062500* PRE-END-PERFORM-STYLE "PERFORM N TIMES" TABLE WALK -- TESTS
062600* THE INDEX AGAINST THE ROW COUNT AT THE TOP, THEN LOOPS BACK
062700* VIA GO TO, SAME SHAPE AS THE FILE-READ LOOPS ABOVE.
062800 D0111-WRITE-ONE-USER.
062900* INDEX PAST THE LAST ROW MEANS THE TABLE WALK IS DONE.
063000     IF USER-TBL-IX > USER-TBL-COUNT
063100         GO TO D0110-EXIT
063200     END-IF
063300* A DELETED ROW FALLS THROUGH WITHOUT A WRITE -- THE ROW
063400* SIMPLY DOES NOT APPEAR IN THE NEW USEROUT FILE.
063500     IF NOT UT-USER-DELETED (USER-TBL-IX)
063600         MOVE UT-USER-ID (USER-TBL-IX)        TO USER-ID
063700         MOVE UT-USER-NAME (USER-TBL-IX)      TO USER-NAME
063800         MOVE UT-USER-EMAIL (USER-TBL-IX)     TO USER-EMAIL
063900         MOVE UT-USER-ROLE (USER-TBL-IX)      TO USER-ROLE
064000         MOVE UT-USER-WALLET-ID (USER-TBL-IX) TO
064100              USER-WALLET-ID
064200         WRITE USEROUT-REC FROM USER-REC
064300     END-IF
064400     SET USER-TBL-IX UP BY 1
064500     GO TO D0111-WRITE-ONE-USER
064600     .
064700 D0110-EXIT.
064800     EXIT.
064900******************************************************************
065000* D0120-WRITE-WALLETS -- SAME TABLE-WALK SHAPE AS D0110, BUT
065100* OVER WALLET-TBL.  A USER'S WALLET IS MARKED DELETED BY
065200* USR-MGR'S C0100-DELETE-USER IN THE SAME RUN THAT DELETES THE
065300* USER ROW ITSELF, SO THE TWO MASTERS STAY IN STEP.
065400 D0120-WRITE-WALLETS.
065500     SET WALLET-TBL-IX TO 1
065600     .
065700 D0121-WRITE-ONE-WALLET.
065800     IF WALLET-TBL-IX > WALLET-TBL-COUNT
065900         GO TO D0120-EXIT
066000     END-IF
066100     IF NOT WT-DELETED (WALLET-TBL-IX)
066200         MOVE WT-WALLET-ID (WALLET-TBL-IX)    TO WALLET-ID
066300         MOVE WT-OWNER-ID (WALLET-TBL-IX)     TO
066400              WALLET-OWNER-ID
066500         MOVE WT-OWNER-TYPE (WALLET-TBL-IX)   TO
066600              WALLET-OWNER-TYPE
066700         MOVE WT-BALANCE (WALLET-TBL-IX)      TO
066800              WALLET-BALANCE
066900         WRITE WALLETOUT-REC FROM WALLET-REC
067000     END-IF
067100     SET WALLET-TBL-IX UP BY 1
067200     GO TO D0121-WRITE-ONE-WALLET
067300     .
067400 D0120-EXIT.
067500     EXIT.
067600******************************************************************
067700* D0130-WRITE-PRODUCTS -- PRODUCTS ARE NEVER DELETED IN
067800* THIS RELEASE, SO EVERY ROW IN THE TABLE IS REWRITTEN.
067900 D0130-WRITE-PRODUCTS.
068000     SET PRODUCT-TBL-IX TO 1
068100     .
068200* NO "IF NOT DELETED" TEST HERE, UNLIKE D0111/D0121 -- THERE IS
068300* NO PT-DELETED FLAG IN COPYLIB-PRODUCT.CPY BECAUSE NOTHING IN
068400* THIS RELEASE EVER DELETES A PRODUCT ROW.
068500 D0131-WRITE-ONE-PRODUCT.
068600     IF PRODUCT-TBL-IX > PRODUCT-TBL-COUNT
068700         GO TO D0130-EXIT
068800     END-IF
068900     MOVE PT-SHOP-ID (PRODUCT-TBL-IX)      TO SHOP-ID
069000     MOVE PT-PRODUCT-NAME (PRODUCT-TBL-IX) TO PRODUCT-NAME
069100     MOVE PT-PRICE (PRODUCT-TBL-IX)        TO PRODUCT-PRICE
069200     MOVE PT-QTY (PRODUCT-TBL-IX)          TO PRODUCT-QTY
069300     WRITE PRODOUT-REC FROM PRODUCT-REC
069400     SET PRODUCT-TBL-IX UP BY 1
069500     GO TO D0131-WRITE-ONE-PRODUCT
069600     .
069700 D0130-EXIT.
069800     EXIT.
069900******************************************************************
070000* E0050-PRINT-HEADING -- WRITE THE REPORT HEADING AND COLUMN
070100* LINE BEFORE THE FIRST TRANSACTION IS POSTED, SO THE DETAIL
070200* LINES WRITTEN BY C0110 DURING POSTING LAND UNDER IT.
070300 E0050-PRINT-HEADING.
070400* THE RUN DATE COMES FROM WS-DE-MM/DD/CCYY, ASSEMBLED BACK IN
070500* A0100 FROM THE SYSTEM DATE -- SEE THE 1998-12-01 Y2K NOTE
070600* THERE FOR WHY THE CENTURY IS CARRIED SEPARATELY.
070700     MOVE "PBS NIGHTLY WALLET POSTING RUN"  TO RH-TITLE
070800     MOVE "RUN DATE"                        TO RH-LIT-DATE
070900     STRING WS-DE-MM "/" WS-DE-DD "/" WS-DE-CCYY
071000         DELIMITED BY SIZE INTO RH-RUN-DATE
071100* HEADING, ONE BLANK LINE, THEN THE COLUMN LINE -- WS-LINE-COUNT
071200* IS SET TO 4 SO E0110 KNOWS HOW MANY LINES OF THE PAGE ARE
071300* ALREADY USED WHEN THE FIRST DETAIL LINE COMES THROUGH.
071400     WRITE RPT-HEADING-LINE AFTER ADVANCING PAGE
071500     WRITE RPT-BLANK-LINE   AFTER ADVANCING 1
071600     WRITE RPT-COLUMN-LINE  AFTER ADVANCING 1
071700     MOVE 4 TO WS-LINE-COUNT
071800     .
071900 E0050-EXIT.
072000     EXIT.
072100******************************************************************
072200* E0100-PRINT-REPORT -- ONCE EVERY TRANSACTION HAS BEEN POSTED
072300* AND THE MASTERS REWRITTEN, CLOSE OUT THE REPORT WITH THE
072400* CONTROL-TOTALS SUMMARY SECTION.  KEPT AS ITS OWN PARAGRAPH,
072500* SEPARATE FROM E0120, SO THE MAIN-LINE PERFORM IN 0000-POST-
072600* TRANS READS "INITIALIZE, LOAD, POST, REWRITE, PRINT-REPORT,
072700* CLOSE-DOWN" WITHOUT NAMING EVERY SUB-STEP OF THE REPORT
072800* FOOTER.
072900 E0100-PRINT-REPORT.
073000     PERFORM E0120-WRITE-SUMMARY THRU E0120-EXIT
073100     .
073200 E9999-EXIT.
073300     EXIT.
073400******************************************************************
073500* E0110-WRITE-DETAIL-LINE -- ONE LINE PER POSTED TRANSACTION.
073600* STARTS A NEW PAGE WITH A FRESH HEADING WHEN THE CURRENT
073700* PAGE IS FULL, PER THE C01 TOP-OF-FORM CHANNEL.  RPT-DETAIL-
073800* LINE ARRIVES ALREADY BUILT -- C0120 MOVES EVERY RD- FIELD
073900* BEFORE CALLING HERE.
074000 E0110-WRITE-DETAIL-LINE.
074100* PAGE BREAK TEST FIRST -- IF THE LINE ABOUT TO BE WRITTEN
074200* WOULD RUN PAST WS-LINES-PER-PAGE, SKIP TO A NEW PAGE AND
074300* REPRINT THE HEADING/COLUMN LINES BEFORE THE DETAIL LINE.
074400     IF WS-LINE-COUNT NOT < WS-LINES-PER-PAGE
074500         WRITE RPT-HEADING-LINE AFTER ADVANCING PAGE
074600         WRITE RPT-COLUMN-LINE  AFTER ADVANCING 1
074700         MOVE 2 TO WS-LINE-COUNT
074800     END-IF
074900
075000     WRITE RPT-DETAIL-LINE AFTER ADVANCING 1
075100     ADD 1 TO WS-LINE-COUNT
075200     .
075300 E0110-EXIT.
075400     EXIT.
075500******************************************************************
075600* E0120-WRITE-SUMMARY -- THE CONTROL-TOTALS SECTION AT THE        
075700* FOOT OF THE REPORT.  EVERY FIGURE HERE TIES BACK TO A           
075800* FIELD IN COPYLIB-CONTROLS.CPY.                                  
075900 E0120-WRITE-SUMMARY.
076000* ONE BLANK LINE OFF THE LAST DETAIL LINE, THEN ONE RS-LABEL/
076100* RS-VALUE PAIR PER FIGURE -- NO TABLE, NO PERFORM, JUST A
076200* STRAIGHT LINE OF MOVE/WRITE PAIRS IN REPORT ORDER SO A NEW
076300* FIGURE CAN BE SLOTTED IN WITHOUT DISTURBING THE REST.
076400     WRITE RPT-BLANK-LINE AFTER ADVANCING 1
076500     MOVE "TRANSACTIONS READ"        TO RS-LABEL
076600     MOVE CT-TRANS-READ              TO RS-VALUE
076700     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
076800     MOVE "TRANSACTIONS POSTED"      TO RS-LABEL
076900     MOVE CT-TRANS-POSTED            TO RS-VALUE
077000     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
077100     MOVE "TRANSACTIONS REJECTED"    TO RS-LABEL
077200     MOVE CT-TRANS-REJECTED          TO RS-VALUE
077300     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
077400* SIX REJECT-REASON LINES, INDENTED TWO SPACES UNDER THE
077500* "TRANSACTIONS REJECTED" LINE ABOVE THEM -- SAME SIX REASONS
077600* AS THE RJ-REASON 88-LEVELS IN COPYLIB-REJECT.CPY.
077700     MOVE "  NO SUCH USER"           TO RS-LABEL
077800     MOVE CT-RJ-NO-SUCH-USER         TO RS-VALUE
077900     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
078000     MOVE "  NO SUCH SHOP"           TO RS-LABEL
078100     MOVE CT-RJ-NO-SUCH-SHOP         TO RS-VALUE
078200     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
078300     MOVE "  NO SUCH PRODUCT"        TO RS-LABEL
078400     MOVE CT-RJ-NO-SUCH-PRODUCT      TO RS-VALUE
078500     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
078600     MOVE "  INSUFFICIENT STOCK"     TO RS-LABEL
078700     MOVE CT-RJ-INSUFF-STOCK         TO RS-VALUE
078800     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
078900     MOVE "  INSUFFICIENT FUNDS"     TO RS-LABEL
079000     MOVE CT-RJ-INSUFF-FUNDS         TO RS-VALUE
079100     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
079200     MOVE "  BAD TRANSACTION TYPE"   TO RS-LABEL
079300     MOVE CT-RJ-BAD-TRAN-TYPE        TO RS-VALUE
079400     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
079500* DOLLAR TOTALS -- DEPOSITS AND PURCHASES ARE KEPT SEPARATE
079600* SINCE THEY MOVE MONEY IN OPPOSITE DIRECTIONS ACROSS THE
079700* WALLET MASTER.
079800     MOVE "TOTAL DEPOSITED"          TO RS-LABEL
079900     MOVE CT-TOTAL-DEPOSITED         TO RS-VALUE
080000     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
080100     MOVE "TOTAL PURCHASE VALUE"     TO RS-LABEL
080200     MOVE CT-TOTAL-PURCHASE-VALUE    TO RS-VALUE
080300     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
080400* HOUSEKEEPING COUNTS -- HOW MANY ROWS CAME OUT OF THE MASTERS
080500* ON THIS RUN VIA A DELETE-USER TRANSACTION.
080600     MOVE "USERS DELETED"            TO RS-LABEL
080700     MOVE CT-USERS-DELETED           TO RS-VALUE
080800     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
080900     MOVE "WALLETS DELETED"          TO RS-LABEL
081000     MOVE CT-WALLETS-DELETED         TO RS-VALUE
081100     WRITE RPT-SUMMARY-LINE AFTER ADVANCING 1
081200     .                                                            
081300 E0120-EXIT.                                                      
081400     EXIT.                                                        
081500******************************************************************
081600* F0100-CLOSE-DOWN -- CLOSE EVERY FILE OPENED IN A0100.  INPUTS
081700* FIRST, THEN OUTPUTS, IN THE SAME ORDER THEY WERE OPENED -- A
081800* HOUSE HABIT THAT MAKES IT EASY TO SPOT A FILE OPENED BUT
081900* NEVER CLOSED WHEN THE TWO LISTS ARE READ SIDE BY SIDE.
082000 F0100-CLOSE-DOWN.
082100     CLOSE USERIN 
082200     CLOSE WALLETIN                                               
082300     CLOSE PRODIN                                                 
082400     CLOSE TRANIN                                                 
082500     CLOSE USEROUT                                                
082600     CLOSE WALLETOUT                                              
082700     CLOSE PRODOUT                                                
082800     CLOSE BUCKETOUT                                              
082900     CLOSE REJECTOUT                                              
083000     CLOSE RPTOUT                                                 
083100     .                                                            
083200 F9999-EXIT.                                                      
083300     EXIT.                                                        
083400******************************************************************
083500* Z0900-DUP-KEY-WARNING -- A MASTER FILE KEY TURNED UP MORE       
083600* THAN ONCE AT LOAD TIME.  THE FIRST OCCURRENCE READ WINS;        
083700* THIS PARAGRAPH JUST BUILDS THE DIAGNOSTIC MESSAGE LINE AND      
083800* WRITES IT TO THE REPORT SO OPERATIONS CAN FOLLOW UP.  THE       
083900* CALLER SETS WC-MSG-TABLE, WC-MSG-KEY, WC-MSG-PARA AND           
084000* WC-MSG-SRCFILE BEFORE PERFORMING THIS PARAGRAPH.                
084100* (BEFORE 1994-10-03 A DUPLICATE KEY ABENDED THE RUN.)            
084200 Z0900-DUP-KEY-WARNING.
084300     ADD 1 TO WS-DUP-KEY-COUNT
084400     MOVE WR-DUP-KEY-MESSAGE TO WC-LOG-TEXT
084500     WRITE RPT-SUMMARY-LINE FROM WC-LOG-TEXT
084600         AFTER ADVANCING 1
084700     .
084800 Z0900-EXIT.                                                      
084900     EXIT.                                                        
085000