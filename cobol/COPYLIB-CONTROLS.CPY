000100******************************************************************
000200*  POSTING-RUN CONTROL TOTALS                                     
000300*                                                                 
000400*  ACCUMULATED AS TRANSACTIONS ARE POSTED, SHARED BETWEEN         
000500*  POST-TRANS AND USR-MGR, AND PRINTED ON THE SUMMARY             
000600*  SECTION OF THE POSTING REPORT.                                 
000700******************************************************************
000800*  2013-02-19 PBK 010711 -- THE TWO MONEY ACCUMULATORS BELOW
000900*  ARE PACKED COMP-3, SAME AS ITEM-QTY/ITEM-PRICE IN THE SHOP'S
001000*  OWN INVENTORY COPYBOOKS -- THEY ARE WORKING STORAGE ONLY,
001100*  NEVER WRITTEN TO A FLAT FILE, SO THE ZONED FORM BUYS NOTHING.
001200******************************************************************
001300 01  CONTROL-TOTALS.
001400     05  CT-TRANS-READ               PIC S9(07) COMP.             
001500     05  CT-TRANS-POSTED             PIC S9(07) COMP.             
001600     05  CT-TRANS-REJECTED           PIC S9(07) COMP.             
001700     05  CT-REJECT-COUNTS.                                        
001800         10  CT-RJ-NO-SUCH-USER      PIC S9(07) COMP.             
001900         10  CT-RJ-NO-SUCH-SHOP      PIC S9(07) COMP.             
002000         10  CT-RJ-NO-SUCH-PRODUCT   PIC S9(07) COMP.             
002100         10  CT-RJ-INSUFF-STOCK      PIC S9(07) COMP.             
002200         10  CT-RJ-INSUFF-FUNDS      PIC S9(07) COMP.             
002300         10  CT-RJ-BAD-TRAN-TYPE     PIC S9(07) COMP.             
002400     05  CT-TOTAL-DEPOSITED          PIC S9(09)V99 COMP-3.
002500     05  CT-TOTAL-PURCHASE-VALUE     PIC S9(09)V99 COMP-3.
002600     05  CT-USERS-DELETED            PIC S9(07) COMP.             
002700     05  CT-WALLETS-DELETED          PIC S9(07) COMP.             
002800     05  FILLER                      PIC X(06).                   
002900