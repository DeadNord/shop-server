000100******************************************************************
000200*  IN-MEMORY MASTER TABLES                                        
000300*                                                                 
000400*  THE NIGHTLY RUN LOADS USERIN/WALLETIN/PRODIN ENTIRELY INTO     
000500*  THESE THREE ARRAYS BEFORE TOUCHING A SINGLE TRANSACTION.       
000600*  SHARED BY POST-TRANS, USR-MGR AND ENT-LKUP VIA LINKAGE SO      
000700*  ALL THREE PROGRAMS SEE THE SAME COPY OF THE DATA.              
000800******************************************************************
000900 01  MASTER-TABLES.                                               
001000     05  USER-TBL-COUNT              PIC S9(05) COMP.             
001100     05  USER-TBL.                                                
001200         10  USER-TBL-ROW OCCURS 5000 TIMES                       
001300                 INDEXED BY USER-TBL-IX.                          
001400             15  UT-USER-ID          PIC 9(06).                   
001500             15  UT-USER-NAME        PIC X(20).                   
001600             15  UT-USER-EMAIL       PIC X(30).                   
001700             15  UT-USER-ROLE        PIC X(10).                   
001800             15  UT-USER-WALLET-ID   PIC 9(06).                   
001900             15  UT-USER-DELETED-SW  PIC X(01).                   
002000                 88  UT-USER-DELETED VALUE "Y".                   
002100     05  WALLET-TBL-COUNT            PIC S9(05) COMP.             
002200     05  WALLET-TBL.                                              
002300         10  WALLET-TBL-ROW OCCURS 5000 TIMES                     
002400                 INDEXED BY WALLET-TBL-IX.                        
002500             15  WT-WALLET-ID        PIC 9(06).                   
002600             15  WT-OWNER-ID         PIC 9(06).                   
002700             15  WT-OWNER-TYPE       PIC X(04).                   
002800             15  WT-BALANCE          PIC S9(09)V99.               
002900             15  WT-DELETED-SW       PIC X(01).                   
003000                 88  WT-DELETED      VALUE "Y".                   
003100     05  PRODUCT-TBL-COUNT           PIC S9(05) COMP.             
003200     05  PRODUCT-TBL.                                             
003300         10  PRODUCT-TBL-ROW OCCURS 10000 TIMES                   
003400                 INDEXED BY PRODUCT-TBL-IX.                       
003500             15  PT-SHOP-ID          PIC 9(06).                   
003600             15  PT-PRODUCT-NAME     PIC X(20).                   
003700             15  PT-PRICE            PIC S9(07)V99.               
003800             15  PT-QTY              PIC S9(07).                  
003900     05  FILLER                      PIC X(10).                   
