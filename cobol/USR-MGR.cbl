000100******************************************************************
000200* USR-MGR                                                         
000300* TRANSACTION POSTING RULES -- DEPOSIT, PURCHASE, DELETE-USER     
000400******************************************************************
000500 IDENTIFICATION DIVISION.                                         
000600 PROGRAM-ID. USR-MGR.                                             
000700 AUTHOR. P B KOWALSKI.                                            
000800 INSTALLATION. PBS DATA CENTER.                                   
000900 DATE-WRITTEN. 1988-03-02.                                        
001000 DATE-COMPILED.                                                   
001100 SECURITY.  UNCLASSIFIED -- PBS INTERNAL USE ONLY.                
001200******************************************************************
001300* CHANGE LOG                                                      
001400******************************************************************
001500* 1988-03-02 PBK 000001  INITIAL VERSION -- DEPOSIT AND           
001600*                        DELETE-USER ONLY.  PURCHASES WERE        
001700*                        STILL KEYED OVER THE COUNTER.            
001800* 1991-07-09 PBK 004417  ADDED B0100-BUY -- SHOP/PRODUCT          
001900*                        INVENTORY WENT LIVE THIS RELEASE.        
002000*                        VALIDATION ORDER IS USER, THEN SHOP/     
002100*                        PRODUCT, THEN STOCK, THEN FUNDS, PER     
002200*                        THE SYSTEMS DESIGN MEMO OF 1991-06-18.   
002300* 1994-10-03 SSV 006102  REJECT RECORD NOW CARRIES THE WHOLE      
002400*                        TRANSACTION IMAGE, NOT JUST THE KEY,     
002500*                        SO DATA ENTRY CAN RESUBMIT WITHOUT       
002600*                        RE-KEYING.                               
002700* 1998-12-01 PBK 007744  Y2K REVIEW -- NO DATE FIELDS IN THIS     
002800*                        PROGRAM, NO CHANGE REQUIRED.             
002900* 2003-05-20 SSV 008810  DELETE-USER NOW ALSO MARKS THE
003000*                        ASSOCIATED WALLET DELETED, INSTEAD
003100*                        OF LEAVING AN ORPHAN WALLET ROW.
003200* 2009-08-11 BK  009504  STOCK AND FUNDS CHECKS SPLIT INTO
003300*                        THEIR OWN PARAGRAPHS SO THE REJECT
003400*                        REASON IS SET AT THE POINT OF
003500*                        FAILURE, NOT GUESSED AFTERWARD.
003600* 2012-09-04 JWN 010533  LK-POSTED-BALANCE ADDED TO THE CALL
003700*                        INTERFACE -- POST-TRANS NEEDS THE
003800*                        WALLET BALANCE LEFT BY THIS CALL FOR
003900*                        THE ITEM-LEVEL REPORT LINE, AND A
004000*                        DELETED WALLET CANNOT BE RE-LOOKED-UP
004100*                        THROUGH ENT-LKUP ONCE C0100 MARKS IT.
004200* 2013-02-19 PBK 010711  WM-UNIT-PRICE AND WM-EXTENDED-COST
004300*                        REPACKED COMP-3, SAME AS THE PRICE/
004400*                        QTY WORK AREAS IN THE SHOP COPYBOOKS --
004500*                        THESE NEVER HIT A FLAT FILE SO THERE
004600*                        IS NO REASON TO CARRY THEM ZONED.
004700******************************************************************
004800 ENVIRONMENT DIVISION.                                            
004900 CONFIGURATION SECTION.                                           
005000 SOURCE-COMPUTER.  PBS-9000.                                      
005100 OBJECT-COMPUTER.  PBS-9000.                                      
005200 SPECIAL-NAMES.                                                   
005300     C01 IS TOP-OF-FORM.                                          
005400 INPUT-OUTPUT SECTION.                                            
005500 FILE-CONTROL.                                                    
005600******************************************************************
005700 DATA DIVISION.                                                   
005800 FILE SECTION.                                                    
005900******************************************************************
006000 WORKING-STORAGE SECTION.
006100* STANDALONE CALL COUNTER -- NOT PART OF ANY GROUP, SO IT GETS
006200* ITS OWN 77-LEVEL ENTRY.  BUMPED ONCE PER CALL FOR WHOEVER
006300* NEEDS TO MATCH THIS PROGRAM'S CALL COUNT AGAINST CT-TRANS-READ.
006400 77  WM-CALL-COUNT              PIC S9(07) COMP VALUE ZERO.
006500* LOOKUP PARM AREA -- PASSED TO ENT-LKUP ON EVERY KEYED
006600* MASTER ACCESS.  REDEFINED BELOW AS A FLAT IMAGE FOR THE         
006700* TRACE SNAP SHOULD ONE EVER BE NEEDED IN DEBUG.                  
006800 01  WM-LOOKUP-PARMS.                                             
006900     05  WM-LP-FUNCTION          PIC X(12).                       
007000     05  WM-LP-KEY-USER-ID       PIC 9(06).                       
007100     05  WM-LP-KEY-SHOP-ID       PIC 9(06).                       
007200     05  WM-LP-KEY-PRODUCT-NAME  PIC X(20).                       
007300     05  WM-LP-RESULT            PIC X(12).                       
007400         88  WM-LP-FOUND             VALUE "FOUND".               
007500         88  WM-LP-NOT-FOUND         VALUE "NOT-FOUND".           
007600         88  WM-LP-SHOP-NOT-FOUND    VALUE "SHOP-NOT-FND".        
007700     05  WM-LP-FOUND-IX          PIC S9(05) COMP.                 
007800     05  FILLER                  PIC X(01).                       
007900 01  WM-LOOKUP-PARMS-R REDEFINES WM-LOOKUP-PARMS.                 
008000     05  WM-LPR-IMAGE            PIC X(53).                       
008100                                                                  
008200* INDEXES HOLDING THE MASTER ROWS A TRANSACTION TOUCHES --        
008300* THE USER, THE WALLET BEING DEBITED/CREDITED, AND (FOR A         
008400* PURCHASE) THE SHOP WALLET AND THE PRODUCT ROW.                  
008500 01  WM-INDEXES.                                                  
008600     05  WM-USER-IX              PIC S9(05) COMP.                 
008700     05  WM-WALLET-IX            PIC S9(05) COMP.                 
008800     05  WM-SHOP-WALLET-IX       PIC S9(05) COMP.                 
008900     05  WM-PRODUCT-IX           PIC S9(05) COMP.                 
009000     05  FILLER                  PIC X(01).                       
009100 01  WM-INDEXES-R REDEFINES WM-INDEXES.                           
009200     05  WM-IX-FILLER            PIC X(20).                       
009300                                                                  
009400* WORK AREAS FOR A PURCHASE -- COST IS CARRIED SIGNED, TWO
009500* DECIMALS, TO MATCH PRODUCT-PRICE.  REDEFINED BELOW AS A
009600* FILLER IMAGE SO THE WHOLE GROUP CAN BE ZEROED IN ONE MOVE.
009700* 2013-02-19 PBK 010711 -- PRICE AND COST REPACKED COMP-3,
009800*   SAME AS ITEM-QTY/ITEM-PRICE IN THE SHOP'S OWN INVENTORY
009900*   COPYBOOKS -- NEITHER FIELD EVER HITS A FLAT FILE.
010000 01  WM-PURCHASE-WORK.
010100     05  WM-UNIT-PRICE           PIC S9(07)V99 COMP-3.          
010200     05  WM-QTY-REQUESTED        PIC S9(07).                    
010300     05  WM-EXTENDED-COST        PIC S9(09)V99 COMP-3.          
010400     05  FILLER                  PIC X(01).                     
010500 01  WM-PURCHASE-WORK-R REDEFINES WM-PURCHASE-WORK.             
010600     05  WM-PW-FILLER            PIC X(19).                     
010700                                                                  
010800* REJECT REASON SWITCH -- SET BY WHICHEVER CHECK PARAGRAPH        
010900* FAILS FIRST; D0100-REJECT TRANSLATES IT ONTO RJ-REASON.         
011000 01  WM-SWITCHES.                                                 
011100     05  WM-REJECT-REASON        PIC X(20) VALUE SPACES.          
011200     05  WM-REJECT-SW            PIC X(01) VALUE "N".             
011300         88  WM-REJECTED             VALUE "Y".                   
011400     05  FILLER                  PIC X(01).                       
011500******************************************************************
011600 LINKAGE SECTION.                                                 
011700 COPY COPYLIB-TRANS.CPY.                                          
011800 COPY COPYLIB-REJECT.CPY.                                         
011900 01  LK-REJECT-SEEN                  PIC X(01).                 
012000     88  LK-WAS-REJECTED             VALUE "Y".                 
012100     88  LK-WAS-POSTED               VALUE "N".                 
012200* 2012-09-04 JWN 010533 -- RESULTING WALLET BALANCE HANDED      
012300*   BACK SO POST-TRANS CAN PRINT IT ON THE ITEM-LEVEL REPORT.   
012400 01  LK-POSTED-BALANCE               PIC S9(09)V99.             
012500 COPY COPYLIB-TABLES.CPY.                                         
012600 COPY COPYLIB-CONTROLS.CPY.                                       
012700******************************************************************
012800 PROCEDURE DIVISION USING TRANS-REC, REJECT-REC,
012900         LK-REJECT-SEEN, LK-POSTED-BALANCE, MASTER-TABLES,
013000         CONTROL-TOTALS.
013100 0000-USR-MGR.
013200     ADD 1 TO WM-CALL-COUNT
013300     MOVE "N" TO LK-REJECT-SEEN
013400     MOVE ZERO TO LK-POSTED-BALANCE
013500     MOVE "N" TO WM-REJECT-SW                                     
013600     MOVE SPACES TO WM-REJECT-REASON                              
013700                                                                  
013800     EVALUATE TRUE                                                
013900         WHEN TR-IS-DEPOSIT                                       
014000             PERFORM A0100-DEPOSIT THRU A9999-EXIT                
014100         WHEN TR-IS-PURCHASE                                      
014200             PERFORM B0100-BUY THRU B9999-EXIT                    
014300         WHEN TR-IS-DELETE-USER                                   
014400             PERFORM C0100-DELETE-USER THRU C9999-EXIT            
014500         WHEN OTHER                                               
014600             MOVE "BAD-TRAN-TYPE" TO WM-REJECT-REASON             
014700             SET WM-REJECTED TO TRUE                              
014800     END-EVALUATE                                                 
014900                                                                  
015000     IF WM-REJECTED                                               
015100         PERFORM D0100-REJECT THRU D9999-EXIT                     
015200         SET LK-WAS-REJECTED TO TRUE                              
015300     ELSE                                                         
015400         SET LK-WAS-POSTED TO TRUE                                
015500     END-IF                                                       
015600                                                                  
015700     EXIT PROGRAM                                                 
015800     .                                                            
015900******************************************************************
016000* A0100-DEPOSIT -- CREDIT THE TRANSACTION AMOUNT TO THE           
016100* USER'S OWN WALLET.  A DEPOSIT CANNOT FAIL ONCE THE USER          
016200* AND WALLET ARE FOUND -- THERE IS NO UPPER LIMIT ON A            
016300* WALLET BALANCE IN THIS RELEASE.                                 
016400 A0100-DEPOSIT.
016500* CONFIRM THE USER EXISTS BEFORE TOUCHING ANY MASTER RECORD --
016600* ENT-LKUP DOES THE ACTUAL TABLE SEARCH, USR-MGR ONLY SETS UP
016700* THE LOOKUP PARAMETERS AND TESTS THE RESULT.
016800     MOVE "FIND-USER"        TO WM-LP-FUNCTION
016900     MOVE TR-USER-ID         TO WM-LP-KEY-USER-ID
017000     CALL "ENT-LKUP" USING WM-LOOKUP-PARMS, MASTER-TABLES
017100
017200     IF WM-LP-NOT-FOUND
017300         MOVE "NO-SUCH-USER" TO WM-REJECT-REASON
017400         SET WM-REJECTED TO TRUE
017500         GO TO A9999-EXIT
017600     END-IF
017700     SET WM-USER-IX TO WM-LP-FOUND-IX
017800* SAME USER-ID DOUBLES AS THE WALLET KEY, SINCE A PERSONAL
017900* WALLET IS OWNED ONE-FOR-ONE BY ITS USER.
018000
018100     MOVE "FIND-WALLET"      TO WM-LP-FUNCTION
018200     MOVE TR-USER-ID         TO WM-LP-KEY-USER-ID
018300     CALL "ENT-LKUP" USING WM-LOOKUP-PARMS, MASTER-TABLES
018400
018500     IF WM-LP-NOT-FOUND
018600         MOVE "NO-SUCH-USER" TO WM-REJECT-REASON
018700         SET WM-REJECTED TO TRUE
018800         GO TO A9999-EXIT
018900     END-IF
019000     SET WM-WALLET-IX TO WM-LP-FOUND-IX
019100
019200* NO UPPER-LIMIT TEST HERE -- A DEPOSIT ALWAYS SUCCEEDS ONCE
019300* THE USER AND WALLET ARE ON FILE.
019400     ADD TR-AMOUNT TO WT-BALANCE (WM-WALLET-IX)
019500     ADD TR-AMOUNT TO CT-TOTAL-DEPOSITED
019600     MOVE WT-BALANCE (WM-WALLET-IX) TO LK-POSTED-BALANCE
019700     .
019800 A9999-EXIT.                                                      
019900     EXIT.                                                        
020000******************************************************************
020100* B0100-BUY -- PROCESS A PURCHASE.  VALIDATION ORDER IS           
020200* FIXED BY THE 1991-06-18 DESIGN MEMO: USER EXISTS, THEN          
020300* SHOP/PRODUCT EXISTS, THEN STOCK ON HAND, THEN BUYER HAS         
020400* THE FUNDS.  THE FIRST CHECK TO FAIL SETS THE REJECT             
020500* REASON AND THE REST ARE SKIPPED.                                
020600 B0100-BUY.
020700* EACH CHECK PARAGRAPH SETS WM-REJECTED AND A REASON CODE ON
020800* FAILURE -- THE GO TO B9999-EXIT AFTER EVERY PERFORM IS WHAT
020900* SHORT-CIRCUITS THE CHAIN SO A LATER CHECK NEVER OVERWRITES
021000* AN EARLIER REJECT REASON.
021100     PERFORM B0110-CHECK-USER THRU B0110-EXIT
021200     IF WM-REJECTED
021300         GO TO B9999-EXIT
021400     END-IF
021500
021600     PERFORM B0120-CHECK-PRODUCT THRU B0120-EXIT
021700     IF WM-REJECTED
021800         GO TO B9999-EXIT
021900     END-IF
022000
022100     PERFORM B0130-CHECK-STOCK THRU B0130-EXIT
022200     IF WM-REJECTED
022300         GO TO B9999-EXIT
022400     END-IF
022500
022600     PERFORM B0140-CHECK-FUNDS THRU B0140-EXIT
022700     IF WM-REJECTED
022800         GO TO B9999-EXIT
022900     END-IF
023000* ALL FOUR CHECKS PASSED -- ONLY NOW DO WE TOUCH ANY BALANCE
023100* OR STOCK FIGURE.
023200     PERFORM B0150-POST-PURCHASE THRU B0150-EXIT
023300     .
023400 B9999-EXIT.                                                      
023500     EXIT.                                                        
023600******************************************************************
023700* B0110-CHECK-USER -- THE BUYER MUST EXIST AND MUST HAVE A        
023800* WALLET ON FILE.                                                 
023900 B0110-CHECK-USER.
024000* BUYER LOOKUP FOLLOWS THE SAME TWO-CALL SHAPE AS A0100-DEPOSIT
024100* -- FIND-USER THEN FIND-WALLET, EACH A SEPARATE ENT-LKUP CALL
024200* SO A MISSING WALLET IS DISTINGUISHED FROM A MISSING USER.
024300     MOVE "FIND-USER"        TO WM-LP-FUNCTION
024400     MOVE TR-USER-ID         TO WM-LP-KEY-USER-ID
024500     CALL "ENT-LKUP" USING WM-LOOKUP-PARMS, MASTER-TABLES
024600
024700     IF WM-LP-NOT-FOUND
024800         MOVE "NO-SUCH-USER" TO WM-REJECT-REASON
024900         SET WM-REJECTED TO TRUE
025000         GO TO B0110-EXIT
025100     END-IF
025200     SET WM-USER-IX TO WM-LP-FOUND-IX
025300
025400     MOVE "FIND-WALLET"      TO WM-LP-FUNCTION
025500     MOVE TR-USER-ID         TO WM-LP-KEY-USER-ID
025600     CALL "ENT-LKUP" USING WM-LOOKUP-PARMS, MASTER-TABLES
025700
025800     IF WM-LP-NOT-FOUND
025900         MOVE "NO-SUCH-USER" TO WM-REJECT-REASON
026000         SET WM-REJECTED TO TRUE
026100         GO TO B0110-EXIT
026200     END-IF
026300     SET WM-WALLET-IX TO WM-LP-FOUND-IX
026400     .
026500 B0110-EXIT.                                                      
026600     EXIT.                                                        
026700******************************************************************
026800* B0120-CHECK-PRODUCT -- THE SHOP AND PRODUCT NAMED ON THE        
026900* TRANSACTION MUST BOTH EXIST, AND THE SHOP MUST HAVE A           
027000* WALLET OF ITS OWN TO RECEIVE THE SALE PROCEEDS.                 
027100 B0120-CHECK-PRODUCT.
027200* WM-LP-SHOP-NOT-FOUND AND WM-LP-NOT-FOUND ARE TWO DISTINCT 88-
027300* LEVELS OFF THE SAME ENT-LKUP RETURN CODE -- CHECKED SEPARATELY
027400* SO THE REJECT REASON TELLS THE SHOP WHICH HALF OF THE KEY
027500* DIDN'T MATCH.
027600     MOVE "FIND-PRODUCT"     TO WM-LP-FUNCTION
027700     MOVE TR-SHOP-ID         TO WM-LP-KEY-SHOP-ID
027800     MOVE TR-PRODUCT         TO WM-LP-KEY-PRODUCT-NAME
027900     CALL "ENT-LKUP" USING WM-LOOKUP-PARMS, MASTER-TABLES
028000
028100     IF WM-LP-SHOP-NOT-FOUND
028200         MOVE "NO-SUCH-SHOP" TO WM-REJECT-REASON
028300         SET WM-REJECTED TO TRUE
028400         GO TO B0120-EXIT
028500     END-IF
028600     IF WM-LP-NOT-FOUND
028700         MOVE "NO-SUCH-PRODUCT" TO WM-REJECT-REASON
028800         SET WM-REJECTED TO TRUE
028900         GO TO B0120-EXIT
029000     END-IF
029100     SET WM-PRODUCT-IX TO WM-LP-FOUND-IX
029200* THE SHOP'S OWN WALLET RECEIVES THE SALE PROCEEDS IN
029300* B0150-POST-PURCHASE -- LOOKED UP HERE, BY SHOP-ID, BEFORE ANY
029400* MONEY MOVES.
029500
029600     MOVE "FIND-WALLET"      TO WM-LP-FUNCTION
029700     MOVE TR-SHOP-ID         TO WM-LP-KEY-USER-ID
029800     CALL "ENT-LKUP" USING WM-LOOKUP-PARMS, MASTER-TABLES
029900
030000     IF WM-LP-NOT-FOUND
030100         MOVE "NO-SUCH-SHOP" TO WM-REJECT-REASON
030200         SET WM-REJECTED TO TRUE
030300         GO TO B0120-EXIT
030400     END-IF
030500     SET WM-SHOP-WALLET-IX TO WM-LP-FOUND-IX
030600     .
030700 B0120-EXIT.                                                      
030800     EXIT.                                                        
030900******************************************************************
031000* B0130-CHECK-STOCK -- THE SHOP MUST HAVE AT LEAST                
031100* TR-AMOUNT UNITS ON HAND.  TR-AMOUNT CARRIES THE QUANTITY        
031200* REQUESTED FOR A PURCHASE TRANSACTION.                           
031300 B0130-CHECK-STOCK.
031400* WM-QTY-REQUESTED IS SAVED HERE SO B0140 AND B0150 DON'T EACH
031500* HAVE TO RE-MOVE TR-AMOUNT OUT OF THE TRANSACTION RECORD.
031600     MOVE TR-AMOUNT TO WM-QTY-REQUESTED
031700     IF WM-QTY-REQUESTED > PT-QTY (WM-PRODUCT-IX)
031800         MOVE "INSUFFICIENT-STOCK" TO WM-REJECT-REASON
031900         SET WM-REJECTED TO TRUE
032000     END-IF
032100     .
032200 B0130-EXIT.                                                      
032300     EXIT.                                                        
032400******************************************************************
032500* B0140-CHECK-FUNDS -- THE BUYER MUST HAVE ENOUGH BALANCE         
032600* TO COVER QUANTITY TIMES UNIT PRICE.                             
032700 B0140-CHECK-FUNDS.
032800* WM-EXTENDED-COST IS KEPT AROUND FOR B0150 TO POST -- NO POINT
032900* RECOMPUTING UNIT PRICE TIMES QUANTITY TWICE.
033000     MOVE PT-PRICE (WM-PRODUCT-IX) TO WM-UNIT-PRICE
033100     COMPUTE WM-EXTENDED-COST =
033200             WM-UNIT-PRICE * WM-QTY-REQUESTED
033300
033400     IF WM-EXTENDED-COST > WT-BALANCE (WM-WALLET-IX)
033500         MOVE "INSUFFICIENT-FUNDS" TO WM-REJECT-REASON
033600         SET WM-REJECTED TO TRUE
033700     END-IF
033800     .
033900 B0140-EXIT.                                                      
034000     EXIT.                                                        
034100******************************************************************
034200* B0150-POST-PURCHASE -- DEBIT THE BUYER, CREDIT THE SHOP,        
034300* DECREMENT STOCK ON HAND, AND ACCUMULATE THE RUN TOTAL.          
034400 B0150-POST-PURCHASE.
034500* FOUR CHECKS ALREADY PASSED, SO THIS PARAGRAPH JUST MOVES
034600* MONEY AND STOCK -- NO FURTHER TESTING.
034700     SUBTRACT WM-EXTENDED-COST
034800         FROM WT-BALANCE (WM-WALLET-IX)
034900     ADD WM-EXTENDED-COST
035000         TO WT-BALANCE (WM-SHOP-WALLET-IX)
035100     SUBTRACT WM-QTY-REQUESTED
035200         FROM PT-QTY (WM-PRODUCT-IX)
035300     ADD WM-EXTENDED-COST TO CT-TOTAL-PURCHASE-VALUE
035400* LK-POSTED-BALANCE REPORTS THE BUYER'S BALANCE BACK TO
035500* POST-TRANS FOR THE DETAIL LINE -- NOT THE SHOP'S.
035600     MOVE WT-BALANCE (WM-WALLET-IX) TO LK-POSTED-BALANCE
035700     .
035800 B0150-EXIT.                                                      
035900     EXIT.                                                        
036000******************************************************************
036100* C0100-DELETE-USER -- MARK THE USER AND THE USER'S OWN
036200* WALLET DELETED.  DELETED ROWS ARE SKIPPED WHEN THE
036300* MASTERS ARE REWRITTEN AT END OF RUN.
036400* 2012-09-04 JWN 010533 -- BALANCE IS SAVED TO
036500*   LK-POSTED-BALANCE BEFORE THE WALLET IS MARKED DELETED --
036600*   B0100-FIND-WALLET IN ENT-LKUP WILL NOT SEE A DELETED ROW,
036700*   SO THIS IS THE LAST CHANCE TO HAND THE BALANCE BACK.
036800 C0100-DELETE-USER.
036900* A USER WITH NO WALLET ON FILE STILL DELETES CLEANLY -- THE
037000* WALLET HALF IS OPTIONAL, UNLIKE A0100-DEPOSIT AND B0110-
037100* CHECK-USER WHERE A MISSING WALLET IS A REJECT.
037200     MOVE "FIND-USER"        TO WM-LP-FUNCTION
037300     MOVE TR-USER-ID         TO WM-LP-KEY-USER-ID
037400     CALL "ENT-LKUP" USING WM-LOOKUP-PARMS, MASTER-TABLES
037500
037600     IF WM-LP-NOT-FOUND
037700         MOVE "NO-SUCH-USER" TO WM-REJECT-REASON
037800         SET WM-REJECTED TO TRUE
037900         GO TO C9999-EXIT
038000     END-IF
038100     SET UT-USER-DELETED (WM-LP-FOUND-IX) TO TRUE
038200     ADD 1 TO CT-USERS-DELETED
038300
038400     MOVE "FIND-WALLET"      TO WM-LP-FUNCTION
038500     MOVE TR-USER-ID         TO WM-LP-KEY-USER-ID
038600     CALL "ENT-LKUP" USING WM-LOOKUP-PARMS, MASTER-TABLES
038700
038800* SEE THE 2012-09-04 NOTE ABOVE -- BALANCE MUST BE CAPTURED
038900* BEFORE THE SET TO WT-DELETED, NOT AFTER.
039000     IF WM-LP-FOUND
039100         MOVE WT-BALANCE (WM-LP-FOUND-IX) TO LK-POSTED-BALANCE
039200         SET WT-DELETED (WM-LP-FOUND-IX) TO TRUE
039300         ADD 1 TO CT-WALLETS-DELETED
039400     END-IF
039500     .
039600 C9999-EXIT.                                                      
039700     EXIT.                                                        
039800******************************************************************
039900* D0100-REJECT -- BUILD THE REJECT OUTPUT RECORD FROM THE         
040000* ORIGINAL TRANSACTION IMAGE PLUS THE REASON SET ABOVE, AND       
040100* BUMP THE MATCHING CONTROL TOTAL.                                
040200 D0100-REJECT.
040300* RJ-REASON CARRIES THE SAME REASON CODE SET BY WHICHEVER OF
040400* THE B-PARAGRAPHS (OR A0100-DEPOSIT) FAILED -- THE 88-LEVELS
040500* BELOW ARE DEFINED ON REJECT-REC IN COPYLIB-REJECT.CPY.
040600     MOVE TR-TYPE            TO RJ-TYPE
040700     MOVE TR-USER-ID         TO RJ-USER-ID
040800     MOVE TR-SHOP-ID         TO RJ-SHOP-ID
040900     MOVE TR-PRODUCT         TO RJ-PRODUCT
041000     MOVE TR-AMOUNT          TO RJ-AMOUNT
041100     MOVE WM-REJECT-REASON   TO RJ-REASON
041200
041300* ONE CONTROL TOTAL PER REJECT REASON, SO E0120-WRITE-SUMMARY
041400* OVER IN POST-TRANS CAN BREAK THE REJECT COUNT OUT BY CAUSE.
041500     EVALUATE TRUE
041600         WHEN RJ-NO-SUCH-USER
041700             ADD 1 TO CT-RJ-NO-SUCH-USER
041800         WHEN RJ-NO-SUCH-SHOP
041900             ADD 1 TO CT-RJ-NO-SUCH-SHOP
042000         WHEN RJ-NO-SUCH-PRODUCT
042100             ADD 1 TO CT-RJ-NO-SUCH-PRODUCT
042200         WHEN RJ-INSUFFICIENT-STOCK
042300             ADD 1 TO CT-RJ-INSUFF-STOCK
042400         WHEN RJ-INSUFFICIENT-FUNDS
042500             ADD 1 TO CT-RJ-INSUFF-FUNDS
042600         WHEN RJ-BAD-TRAN-TYPE
042700             ADD 1 TO CT-RJ-BAD-TRAN-TYPE
042800     END-EVALUATE
042900     ADD 1 TO CT-TRANS-REJECTED
043000     .
043100 D9999-EXIT.                                                      
043200     EXIT.                                                        
043300