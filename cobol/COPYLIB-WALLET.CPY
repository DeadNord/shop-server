000100******************************************************************
000200*  WALLET MASTER RECORD LAYOUT                                    
000300*                                                                 
000400*  ONE ROW PER WALLET.  A WALLET BELONGS TO EITHER A USER OR      
000500*  A SHOP (SHOP WALLETS ACCUMULATE SALE PROCEEDS).  BALANCE       
000600*  IS CARRIED ZONED, SIGNED, TWO DECIMALS -- THIS SHOP KEEPS      
000700*  MONEY IN DISPLAY FORM, NOT PACKED, IN ALL ITS FILES.           
000800******************************************************************
000900 01  WALLET-REC.                                                  
001000     05  WALLET-ID                   PIC 9(06).                   
001100     05  WALLET-OWNER-ID             PIC 9(06).                   
001200     05  WALLET-OWNER-TYPE           PIC X(04).                   
001300         88  WALLET-OWNED-BY-USER    VALUE "USER".                
001400         88  WALLET-OWNED-BY-SHOP    VALUE "SHOP".                
001500     05  WALLET-BALANCE              PIC S9(09)V99.               
001600     05  FILLER                      PIC X(13).                   
